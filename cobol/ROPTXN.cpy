000100***************************************************************** 00000100
000200* COPYBOOK:  ROPTXN                                             * 00000200
000300* REORDER-POINT BATCH - DEMAND-TRANSACTION RECORD (STOCK REMOVAL  00000300
000400* HISTORY).  ELIGIBLE TXN-TYPE VALUES ARE RM/CB/SO - SEE 88 BELOW 00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  *00000600
000700*-----------------------------------------------------------------00000700
000800*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000800
000900*03/15/88 D STOUT               INIT-001  ORIGINAL CODING.        00000900
001000*10/30/96 J FENWICK               OPS-098  TXN-IS-ELIGIBLE 88-LVL 00001000
001100*                                         ADDED SO RM/CB/SO ARE   00001100
001200*                                         THE ONLY TYPES COUNTED  00001200
001300*                                         TOWARD DEMAND - SEE     00001300
001400*                                         200-CALC-DEMAND-RATE IN 00001400
001500*                                         ROPENG1.                00001500
001600*-----------------------------------------------------------------00001600
001700 01  TXN-RECORD.                                                  00001700
001800     05  TXN-PART-ID          PIC 9(6).                           00001800
001900     05  TXN-DATE              PIC 9(8).                          00001900
002000     05  TXN-TYPE              PIC X(2).                          00002000
002100         88  TXN-IS-ELIGIBLE       VALUE 'RM' 'CB' 'SO'.          00002100
002200     05  TXN-QTY                PIC S9(8)V9(2) COMP-3.            00002200
002300     05  FILLER                  PIC X(14).                       00002300
