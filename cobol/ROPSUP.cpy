000100***************************************************************** 00000100
000200* COPYBOOK:  ROPSUP                                             * 00000200
000300* REORDER-POINT BATCH - SUPPLIER-PART RECORD (SUPPLIER OFFERINGS *00000300
000400* PER PART).  RECORDS ARRIVE IN SUPPLIER-NAME ORDER WITHIN PART.* 00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  *00000600
000700*-----------------------------------------------------------------00000700
000800*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000800
000900*11/11/91 R HALVERSEN            PUR-103  NEW COPYBOOK - SUPPLIER-00000900
001000*                                         PART SCAN AND PREFERRED 00001000
001100*                                         SUPPLIER SELECTION.     00001100
001200*-----------------------------------------------------------------00001200
001300 01  SUP-RECORD.                                                  00001300
001400     05  SUP-PART-ID          PIC 9(6).                           00001400
001500     05  SUP-SUPPLIER-ID      PIC 9(6).                           00001500
001600     05  SUP-SUPPLIER-NAME    PIC X(20).                          00001600
001700     05  SUP-IS-ACTIVE        PIC X(1).                           00001700
001800         88  SUP-ACTIVE-YES       VALUE 'Y'.                      00001800
001900     05  SUP-LEAD-TIME        PIC 9(4).                           00001900
002000     05  FILLER               PIC X(13).                          00002000
