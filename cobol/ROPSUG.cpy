000100***************************************************************** 00000100
000200* COPYBOOK:  ROPSUG                                             * 00000200
000300* REORDER-POINT BATCH - ROP-SUGGESTION RECORD (ONE PER REORDER-  *00000300
000400* NEEDED PART).  GENERIC - CALLER SUPPLIES THE PREFIX VIA        *00000400
000500* REPLACING ==:TAG:== BY ==xxx== (ROPENG1 USES SUG, ROPORD1 USES *00000500
000600* SUGI/SUGO FOR THE READ AND REWRITE COPIES).                    *00000600
000700*-----------------------------------------------------------------00000700
000800*    CHANGE LOG                                                  *00000800
000900*-----------------------------------------------------------------00000900
001000*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00001000
001100*06/18/93 R HALVERSEN            PUR-140  NEW COPYBOOK - STOCKOUT 00001100
001200*                                         DATE AND URGENCY SCORE  00001200
001300*                                         ADDED TO THE SUGGESTION.00001300
001400*05/20/01 T OKAFOR                 INV-210  STATUS/ACTIONED-DATE  00001400
001500*                                         ADDED SO ROPORD1 CAN    00001500
001600*                                         REWRITE PENDING TO      00001600
001700*                                         PO_CREATED.             00001700
001800*-----------------------------------------------------------------00001800
001900 01  :TAG:-RECORD.                                                00001900
002000     05  :TAG:-PART-ID            PIC 9(6).                       00002000
002100     05  :TAG:-PART-NAME          PIC X(20).                      00002100
002200     05  :TAG:-ORDER-QTY          PIC S9(8)V9(2) COMP-3.          00002200
002300     05  :TAG:-CURRENT-STOCK      PIC S9(8)V9(2) COMP-3.          00002300
002400     05  :TAG:-PROJECTED-STOCK    PIC S9(8)V9(2) COMP-3.          00002400
002500     05  :TAG:-CALC-ROP           PIC S9(8)V9(2) COMP-3.          00002500
002600     05  :TAG:-STOCKOUT-DATE      PIC 9(8).                       00002600
002700     05  :TAG:-DAYS-TO-STOCKOUT   PIC S9(4)      COMP-3.          00002700
002800     05  :TAG:-URGENCY            PIC 9(3)V9(2)  COMP-3.          00002800
002900     05  :TAG:-SUPPLIER-ID        PIC 9(6).                       00002900
003000     05  :TAG:-LEAD-TIME          PIC 9(4).                       00003000
003100     05  :TAG:-STATUS             PIC X(10).                      00003100
003200         88  :TAG:-IS-PENDING         VALUE 'PENDING   '.         00003200
003300         88  :TAG:-IS-PO-CREATED      VALUE 'PO_CREATED'.         00003300
003400     05  :TAG:-ACTIONED-DATE      PIC 9(8).                       00003400
003500     05  FILLER                   PIC X(08).                      00003500
