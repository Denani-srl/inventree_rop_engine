000100***************************************************************** 00000100
000200* COPYBOOK:  ROPPARM                                            * 00000200
000300* REORDER-POINT BATCH - GLOBAL RUN PARAMETERS                   * 00000300
000400*                                                                *00000400
000500* HOLDS THE DEFAULT VALUES A SITE CAN OVERRIDE WHEN THE JOB IS   *00000500
000600* SET UP (LOOKBACK WINDOW, TARGET SERVICE LEVEL, MINIMUM SAMPLE  *00000600
000700* SIZE, FALLBACK LEAD TIME, TARGET STOCK MULTIPLIER).  A POLICY  *00000700
000800* RECORD MAY OVERRIDE LOOKBACK AND SAFETY STOCK INDIVIDUALLY -   *00000800
000900* SEE 250-GET-EFF-LOOKBACK AND 300-CALC-SAFETY-STOCK IN ROPENG1. *00000900
001000*-----------------------------------------------------------------00001000
001100*    CHANGE LOG                                                  *00001100
001200*-----------------------------------------------------------------00001200
001300*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00001300
001400*03/15/88 D STOUT               INIT-001  ORIGINAL CODING.        00001400
001500*10/30/96 J FENWICK               OPS-098  PARM-MIN-DEMAND-SAMP   00001500
001600*                                         ADDED - AVOID DIVIDE    00001600
001700*                                         ERRORS ON NEW PARTS.    00001700
001800*-----------------------------------------------------------------00001800
001900 01  ROP-ENGINE-PARMS.                                            00001900
002000     05  PARM-LOOKBACK-DEFAULT    PIC 9(4)       VALUE 0090.      00002000
002100     05  PARM-SERVICE-LVL-DFLT    PIC 9(3)       VALUE 095.       00002100
002200     05  PARM-MIN-DEMAND-SAMP     PIC 9(4)  COMP VALUE 5.         00002200
002300     05  PARM-DEFAULT-LEAD-TIME   PIC 9(4)       VALUE 0030.      00002300
002400     05  PARM-DEFAULT-TGT-MULT    PIC S9(2)V9(2)                  00002400
002500                                  COMP-3         VALUE +2.00.     00002500
002600     05  FILLER                  PIC X(20)      VALUE SPACES.     00002600
