000100***************************************************************** 00000100
000200* COPYBOOK:  ROPPOL                                             * 00000200
000300* REORDER-POINT BATCH - ROP-POLICY RECORD (ONE PER GOVERNED PART) 00000300
000400*-----------------------------------------------------------------00000400
000500*    CHANGE LOG                                                  *00000500
000600*-----------------------------------------------------------------00000600
000700*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000700
000800*03/15/88 D STOUT               INIT-001  ORIGINAL CODING.        00000800
000900*09/22/88 D STOUT               INIT-014  ADDED POL-SERVICE-LEVEL 00000900
001000*                                         AND POL-USE-CALC-SS FOR 00001000
001100*                                         THE Z-TABLE SAFETY STOCK00001100
001200*                                         LOOKUP.                 00001200
001300*-----------------------------------------------------------------00001300
001400 01  POL-RECORD.                                                  00001400
001500     05  POL-PART-ID          PIC 9(6).                           00001500
001600     05  POL-PART-NAME        PIC X(20).                          00001600
001700     05  POL-ENABLED          PIC X(1).                           00001700
001800         88  POL-IS-ENABLED       VALUE 'Y'.                      00001800
001900     05  POL-SAFETY-STOCK     PIC S9(8)V9(2) COMP-3.              00001900
002000     05  POL-USE-CALC-SS      PIC X(1).                           00002000
002100         88  POL-CALC-SS-YES      VALUE 'Y'.                      00002100
002200     05  POL-SERVICE-LEVEL    PIC 9(3).                           00002200
002300     05  POL-CUSTOM-LOOKBACK  PIC 9(4).                           00002300
002400     05  POL-TARGET-MULT      PIC S9(2)V9(2) COMP-3.              00002400
002500     05  FILLER               PIC X(06).                          00002500
