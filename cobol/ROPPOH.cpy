000100***************************************************************** 00000100
000200* COPYBOOK:  ROPPOH                                             * 00000200
000300* REORDER-POINT BATCH - PURCHASE-ORDER RECORD (DRAFT PO CREATED  *00000300
000400* FROM A PENDING SUGGESTION)                                    * 00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  *00000600
000700*-----------------------------------------------------------------00000700
000800*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000800
000900*04/11/88 D STOUT               INIT-002  ORIGINAL CODING FOR     00000900
001000*                                         ROPORD1 PO GENERATION.  00001000
001100*09/22/88 D STOUT               INIT-014  POH-REFERENCE NOW       00001100
001200*                                         INCLUDES RUN DATE PER   00001200
001300*                                         PURCHASING DEPT REQUEST.00001300
001400*-----------------------------------------------------------------00001400
001500 01  POH-RECORD.                                                  00001500
001600     05  POH-REFERENCE        PIC X(20).                          00001600
001700     05  POH-SUPPLIER-ID      PIC 9(6).                           00001700
001800     05  POH-PART-ID          PIC 9(6).                           00001800
001900     05  POH-QTY              PIC S9(8)V9(2) COMP-3.              00001900
002000     05  POH-STATUS           PIC 9(2).                           00002000
002100         88  POH-IS-DRAFT         VALUE 10.                       00002100
002200     05  FILLER               PIC X(06).                          00002200
