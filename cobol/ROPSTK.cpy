000100***************************************************************** 00000100
000200* COPYBOOK:  ROPSTK                                             * 00000200
000300* REORDER-POINT BATCH - PART-STOCK RECORD (CURRENT POSITION,    * 00000300
000400* ONE PER PART)                                                 * 00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  *00000600
000700*-----------------------------------------------------------------00000700
000800*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000800
000900*03/15/88 D STOUT               INIT-001  ORIGINAL CODING.        00000900
001000*02/09/95 J FENWICK               OPS-071  ADDED ALLOC-SO AND     00001000
001100*                                         ALLOC-BUILD SO ON-HAND  00001100
001200*                                         CAN BE NETTED AGAINST   00001200
001300*                                         COMMITTED QTY - REQUEST 00001300
001400*                                         FROM WAREHOUSE OPS.     00001400
001500*-----------------------------------------------------------------00001500
001600 01  STK-RECORD.                                                  00001600
001700     05  STK-PART-ID          PIC 9(6).                           00001700
001800     05  STK-ON-HAND          PIC S9(8)V9(2) COMP-3.              00001800
001900     05  STK-ALLOC-SO         PIC S9(8)V9(2) COMP-3.              00001900
002000     05  STK-ALLOC-BUILD      PIC S9(8)V9(2) COMP-3.              00002000
002100     05  FILLER               PIC X(14).                          00002100
