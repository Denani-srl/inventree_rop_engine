000100***************************************************************** 00000100
000200* COPYBOOK:  ROPDST                                             * 00000200
000300* REORDER-POINT BATCH - DEMAND-STATISTICS RECORD (ONE PER       * 00000300
000400* ANALYZED PART)                                                * 00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  *00000600
000700*-----------------------------------------------------------------00000700
000800*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000800
000900*03/15/88 D STOUT               INIT-001  ORIGINAL CODING.        00000900
001000*10/30/96 J FENWICK               OPS-098  DST-TOTAL-REMOVALS AND 00001000
001100*                                         DST-PERIOD-DAYS ADDED   00001100
001200*                                         SO THE MINIMUM SAMPLE   00001200
001300*                                         CHECK IS AUDITABLE ON   00001300
001400*                                         THE STATISTICS FILE.    00001400
001500*-----------------------------------------------------------------00001500
001600 01  DST-RECORD.                                                  00001600
001700     05  DST-PART-ID          PIC 9(6).                           00001700
001800     05  DST-MEAN-DAILY       PIC S9(6)V9(4) COMP-3.              00001800
001900     05  DST-STDDEV-DAILY     PIC S9(6)V9(4) COMP-3.              00001900
002000     05  DST-TOTAL-REMOVALS   PIC 9(6).                           00002000
002100     05  DST-PERIOD-DAYS      PIC 9(4).                           00002100
002200     05  DST-CALC-SS          PIC S9(8)V9(2) COMP-3.              00002200
002300     05  FILLER               PIC X(14).                          00002300
