000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.  ROPENG1.                                            00000200
000300 AUTHOR. D. W. STOUT.                                             00000300
000400 INSTALLATION. THE SYSTEMS GROUP.                                 00000400
000500 DATE-WRITTEN. 03/15/88.                                          00000500
000600 DATE-COMPILED. 03/15/88.                                         00000600
000700 SECURITY. NON-CONFIDENTIAL.                                      00000700
000800***************************************************************** 00000800
000900* REORDER-POINT (ROP) CALCULATION ENGINE.                        *00000900
001000*                                                                *00001000
001100* READS THE ENABLED ROP POLICY FILE IN ASCENDING PART-ID ORDER   *00001100
001200* AND, FOR EACH POLICY, SCANS THE MATCHING DEMAND-TRANSACTION,   *00001200
001300* PART-STOCK, SUPPLIER-PART AND OPEN PO-LINE DETAIL FOR THAT     *00001300
001400* PART TO COMPUTE A MEAN/STDDEV DEMAND RATE, A SAFETY STOCK, A   *00001400
001500* REORDER POINT, A PROJECTED STOCK POSITION AND - WHEN THE PART  *00001500
001600* NEEDS REPLENISHING - A SUGGESTED ORDER QUANTITY, AN ESTIMATED  *00001600
001700* STOCKOUT DATE AND A 0-100 URGENCY SCORE.  WRITES ONE           *00001700
001800* DEMAND-STATISTICS RECORD PER ANALYZED PART AND ONE             *00001800
001900* ROP-SUGGESTION RECORD PER PART THAT FAILS THE REORDER TEST,    *00001900
002000* THEN PRINTS A RUN-SUMMARY REPORT.                              *00002000
002100*-----------------------------------------------------------------00002100
002200*    CHANGE LOG                                                  *00002200
002300*-----------------------------------------------------------------00002300
002400*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00002400
002500*03/15/88 D STOUT               INIT-001  ORIGINAL CODING.        00002500
002600*09/22/88 D STOUT               INIT-014  ADDED SAFETY STOCK      00002600
002700*                                         Z-TABLE LOOKUP PER      00002700
002800*                                         INVENTORY CTL REQUEST.  00002800
002900*04/03/89 D STOUT               INIT-022  CORRECTED LEAD TIME     00002900
003000*                                         RESOLUTION ORDER -      00003000
003100*                                         SUPPLIER OVERRIDE WAS   00003100
003200*                                         BEING IGNORED.          00003200
003300*11/11/91 R HALVERSEN            PUR-103  ADDED SUPPLIER-PART     00003300
003400*                                         SCAN AND PREFERRED      00003400
003500*                                         SUPPLIER SELECTION.     00003500
003600*06/18/93 R HALVERSEN            PUR-140  ADDED STOCKOUT DATE     00003600
003700*                                         ESTIMATE AND URGENCY    00003700
003800*                                         SCORE CALCULATION.      00003800
003900*02/09/95 J FENWICK               OPS-071  ADDED OPEN-PO-LINE     00003900
004000*                                         SCAN SO INBOUND QTY     00004000
004100*                                         OFFSETS PROJECTED       00004100
004200*                                         STOCK CORRECTLY.        00004200
004300*10/30/96 J FENWICK               OPS-098  MINIMUM DEMAND SAMPLE  00004300
004400*                                         SIZE CHECK ADDED -      00004400
004500*                                         AVOID DIVIDE ERRORS     00004500
004600*                                         ON NEW PARTS.           00004600
004700*08/04/98 J FENWICK               Y2K-009  Y2K REMEDIATION - ADDED00004700
004800*                                         760-WINDOW-CENTURY TO   00004800
004900*                                         EXPAND 2-DIGIT RUN      00004900
005000*                                         DATE TO 4-DIGIT YEAR    00005000
005100*                                         FOR STOCKOUT DATE MATH. 00005100
005200*01/12/99 J FENWICK               Y2K-009  Y2K - VERIFIED JULIAN  00005200
005300*                                         DAY ROUTINES CORRECT    00005300
005400*                                         ACROSS CENTURY BOUNDARY.00005400
005500*05/20/01 T OKAFOR                 INV-210  ADDED RERUN-SWITCH    00005500
005600*                                         (UPSI-0) SO OPS CAN     00005600
005700*                                         SKIP TRAILER REPORT     00005700
005800*                                         ON RESTART RUNS.        00005800
005900*03/14/03 T OKAFOR                 INV-244  URGENCY SCORE NOW     00005900
006000*                                         WEIGHTS DAYS-TO-        00006000
006100*                                         STOCKOUT PER REVISED    00006100
006200*                                         INVENTORY CTL FORMULA.  00006200
006300*11/19/04 T OKAFOR                 INV-261  730-URG-VELOCITY WAS  00006300
006400*                                         A SLIDING SCALE - REDONE00006400
006500*                                         AS THE 3-WAY LEAD-TIME  00006500
006600*                                         TEST (20/15/10) AUDIT   00006600
006700*                                         SAYS INV CTL WANTS.     00006700
006800*                                         500-EST-STOCKOUT NOW    00006800
006900*                                         MOVES -1, NOT 0, TO THE 00006900
007000*                                         SUGGESTION WHEN DEMAND  00007000
007100*                                         RATE IS ZERO, SO        00007100
007200*                                         "UNKNOWN" NO LONGER     00007200
007300*                                         LOOKS LIKE "ALREADY     00007300
007400*                                         BELOW ROP".             00007400
007500*                                         TRAILER NOW PRINTS THE  00007500
007600*                                         ERROR COUNT AND TOTAL   00007600
007700*                                         SOQ - OPS WANTED BOTH AT00007700
007800*                                         THE WEEKLY REVIEW.      00007800
007900*02/11/05 T OKAFOR                 INV-268  POLICIES SKIPPED FOR  00007900
008000*                                         DISABLED NOW BREAKS OUT 00008000
008100*                                         ON ITS OWN TRAILER LINE 00008100
008200*                                         SO POLICIES READ CAN BE 00008200
008300*                                         RECONCILED AGAINST IT.  00008300
008400*                                         WS-RPT-PAGE-NO AND      00008400
008500*                                         WS-SUBSCR-1 MOVED TO    00008500
008600*                                         77-LEVELS PER SHOP      00008600
008700*                                         STANDARD FOR SCRATCH    00008700
008800*                                         ITEMS NOT PART OF A     00008800
008900*                                         RECORD GROUP.           00008900
009000*06/14/05 T OKAFOR                 INV-272  PART-STOCK WAS READ   00009000
009100*                                         ONCE AT STARTUP AND     00009100
009200*                                         NEVER AGAIN - EVERY     00009200
009300*                                         PART'S PROJECTED STOCK, 00009300
009400*                                         STOCKOUT ESTIMATE AND   00009400
009500*                                         SUGGESTION CURRENT-     00009500
009600*                                         STOCK WERE ALL COMING   00009600
009700*                                         FROM THAT SAME FIRST    00009700
009800*                                         STOCK REC.  ADDED       00009800
009900*                                         165-SYNC-STOCK TO LOOK  00009900
010000*                                         UP THE MATCHING PART-   00010000
010100*                                         STOCK REC PER POLICY,   00010100
010200*                                         SAME PATTERN AS THE     00010200
010300*                                         TXN/POLN/SUPPLIER SYNCS.00010300
010400*                                         A PART WITH NO STOCK    00010400
010500*                                         REC NOW CALCULATES      00010500
010600*                                         AGAINST ZERO ON-HAND    00010600
010700*                                         INSTEAD OF A DIFFERENT  00010700
010800*                                         PART'S FIGURES.         00010800
010900*                                         320-LOOKUP-Z-SCORE      00010900
011000*                                         WHEN-OTHER NOW LOOKS UP 00011000
011100*                                         PARM-SERVICE-LVL-DFLT   00011100
011200*                                         INSTEAD OF A HARDCODED  00011200
011300*                                         1.645 - SITE CAN RETUNE 00011300
011400*                                         THE SHOP DEFAULT WITHOUT00011400
011500*                                         A RECOMPILE.            00011500
011600*-----------------------------------------------------------------00011600
011700 ENVIRONMENT DIVISION.                                            00011700
011800 CONFIGURATION SECTION.                                           00011800
011900 SOURCE-COMPUTER. IBM-370.                                        00011900
012000 OBJECT-COMPUTER. IBM-370.                                        00012000
012100 SPECIAL-NAMES.                                                   00012100
012200     C01 IS TOP-OF-FORM                                           00012200
012300     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'                      00012300
012400     UPSI-0 IS RERUN-SWITCH.                                      00012400
012500 INPUT-OUTPUT SECTION.                                            00012500
012600 FILE-CONTROL.                                                    00012600
012700     SELECT POLICY-FILE      ASSIGN TO ROPPOLF                    00012700
012800            ACCESS IS SEQUENTIAL                                  00012800
012900            FILE STATUS IS WS-POLICY-STATUS.                      00012900
013000     SELECT TXN-FILE         ASSIGN TO ROPTXNF                    00013000
013100            ACCESS IS SEQUENTIAL                                  00013100
013200            FILE STATUS IS WS-TXN-STATUS.                         00013200
013300     SELECT STOCK-FILE       ASSIGN TO ROPSTKF                    00013300
013400            ACCESS IS SEQUENTIAL                                  00013400
013500            FILE STATUS IS WS-STOCK-STATUS.                       00013500
013600     SELECT POLN-FILE        ASSIGN TO ROPOLNF                    00013600
013700            ACCESS IS SEQUENTIAL                                  00013700
013800            FILE STATUS IS WS-POLN-STATUS.                        00013800
013900     SELECT SUPPLIER-FILE    ASSIGN TO ROPSUPF                    00013900
014000            ACCESS IS SEQUENTIAL                                  00014000
014100            FILE STATUS IS WS-SUPPLIER-STATUS.                    00014100
014200     SELECT SUGGESTION-FILE  ASSIGN TO ROPSUGF                    00014200
014300            ACCESS IS SEQUENTIAL                                  00014300
014400            FILE STATUS IS WS-SUGGEST-STATUS.                     00014400
014500     SELECT DEMANDSTAT-FILE  ASSIGN TO ROPDSTF                    00014500
014600            ACCESS IS SEQUENTIAL                                  00014600
014700            FILE STATUS IS WS-DEMSTAT-STATUS.                     00014700
014800     SELECT REPORT-FILE      ASSIGN TO ROPRPT                     00014800
014900            ACCESS IS SEQUENTIAL                                  00014900
015000            FILE STATUS IS WS-REPORT-STATUS.                      00015000
015100***************************************************************** 00015100
015200 DATA DIVISION.                                                   00015200
015300 FILE SECTION.                                                    00015300
015400 FD  POLICY-FILE                                                  00015400
015500     RECORDING MODE IS F.                                         00015500
015600 01  POL-REC-FD                 PIC X(50).                        00015600
015700 FD  TXN-FILE                                                     00015700
015800     RECORDING MODE IS F.                                         00015800
015900 01  TXN-REC-FD                 PIC X(36).                        00015900
016000 FD  STOCK-FILE                                                   00016000
016100     RECORDING MODE IS F.                                         00016100
016200 01  STK-REC-FD                 PIC X(38).                        00016200
016300 FD  POLN-FILE                                                    00016300
016400     RECORDING MODE IS F.                                         00016400
016500 01  OLN-REC-FD                 PIC X(32).                        00016500
016600 FD  SUPPLIER-FILE                                                00016600
016700     RECORDING MODE IS F.                                         00016700
016800 01  SUP-REC-FD                 PIC X(50).                        00016800
016900 FD  SUGGESTION-FILE                                              00016900
017000     RECORDING MODE IS F.                                         00017000
017100 01  SUG-REC-FD                 PIC X(100).                       00017100
017200 FD  DEMANDSTAT-FILE                                              00017200
017300     RECORDING MODE IS F.                                         00017300
017400 01  DST-REC-FD                 PIC X(48).                        00017400
017500 FD  REPORT-FILE                                                  00017500
017600     RECORDING MODE IS F.                                         00017600
017700 01  REPORT-RECORD              PIC X(132).                       00017700
017800***************************************************************** 00017800
017900 WORKING-STORAGE SECTION.                                         00017900
018000***************************************************************** 00018000
018100*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD GROUP      00018100
018200*-----------------------------------------------------------------00018200
018300 77  WS-RPT-PAGE-NO        PIC S9(3)     COMP   VALUE 0.          00018300
018400 77  WS-SUBSCR-1           PIC S9(3)     COMP.                    00018400
018500*-----------------------------------------------------------------00018500
018600 COPY ROPPOL.                                                     00018600
018700 COPY ROPTXN.                                                     00018700
018800 COPY ROPSTK.                                                     00018800
018900 COPY ROPOLN.                                                     00018900
019000 COPY ROPSUP.                                                     00019000
019100 COPY ROPSUG REPLACING ==:TAG:== BY ==SUG==.                      00019100
019200 COPY ROPDST.                                                     00019200
019300 COPY ROPPARM.                                                    00019300
019400*-----------------------------------------------------------------00019400
019500*    FILE STATUS AND END-OF-FILE SWITCHES                         00019500
019600*-----------------------------------------------------------------00019600
019700 01  WS-FILE-STATUSES.                                            00019700
019800     05  WS-POLICY-STATUS      PIC X(2)  VALUE SPACES.            00019800
019900     05  WS-TXN-STATUS         PIC X(2)  VALUE SPACES.            00019900
020000     05  WS-STOCK-STATUS       PIC X(2)  VALUE SPACES.            00020000
020100     05  WS-POLN-STATUS        PIC X(2)  VALUE SPACES.            00020100
020200     05  WS-SUPPLIER-STATUS    PIC X(2)  VALUE SPACES.            00020200
020300     05  WS-SUGGEST-STATUS     PIC X(2)  VALUE SPACES.            00020300
020400     05  WS-DEMSTAT-STATUS     PIC X(2)  VALUE SPACES.            00020400
020500     05  WS-REPORT-STATUS      PIC X(2)  VALUE SPACES.            00020500
020600 01  WS-EOF-SWITCHES.                                             00020600
020700     05  WS-POLICY-EOF         PIC X     VALUE 'N'.               00020700
020800         88  POLICY-AT-EOF         VALUE 'Y'.                     00020800
020900     05  WS-TXN-EOF            PIC X     VALUE 'N'.               00020900
021000         88  TXN-AT-EOF             VALUE 'Y'.                    00021000
021100     05  WS-STOCK-EOF          PIC X     VALUE 'N'.               00021100
021200         88  STOCK-AT-EOF           VALUE 'Y'.                    00021200
021300     05  WS-POLN-EOF           PIC X     VALUE 'N'.               00021300
021400         88  POLN-AT-EOF            VALUE 'Y'.                    00021400
021500     05  WS-SUPPLIER-EOF       PIC X     VALUE 'N'.               00021500
021600         88  SUPPLIER-AT-EOF        VALUE 'Y'.                    00021600
021700 01  WS-ERROR-COUNTS.                                             00021700
021800     05  WS-POLICY-ERRS        PIC S9(5) COMP   VALUE 0.          00021800
021900     05  WS-TXN-ERRS           PIC S9(5) COMP   VALUE 0.          00021900
022000     05  WS-STOCK-ERRS         PIC S9(5) COMP   VALUE 0.          00022000
022100     05  WS-TOTAL-ERRS         PIC S9(5) COMP   VALUE 0.          00022100
022200*-----------------------------------------------------------------00022200
022300*    RUN TOTALS  (ALL COUNTERS HELD COMP PER SHOP STANDARD)       00022300
022400*-----------------------------------------------------------------00022400
022500 01  WS-RUN-TOTALS.                                               00022500
022600     05  WS-POLICIES-READ      PIC S9(7) COMP   VALUE 0.          00022600
022700     05  WS-POLICIES-SKIPPED   PIC S9(7) COMP   VALUE 0.          00022700
022800     05  WS-PARTS-ANALYZED     PIC S9(7) COMP   VALUE 0.          00022800
022900     05  WS-SUGGESTIONS-MADE   PIC S9(7) COMP   VALUE 0.          00022900
023000     05  WS-INSUFF-DATA-CNT    PIC S9(7) COMP   VALUE 0.          00023000
023100     05  WS-TOTAL-SOQ          PIC S9(8)V9(2) COMP-3 VALUE 0.     00023100
023200*-----------------------------------------------------------------00023200
023300*    RUN DATE  (2-DIGIT YEAR FROM ACCEPT, WINDOWED TO 4 DIGITS    00023300
023400*    BY 760-WINDOW-CENTURY - SEE Y2K-009 CHANGE ABOVE)            00023400
023500*-----------------------------------------------------------------00023500
023600 01  WS-TODAY-2-DIGIT.                                            00023600
023700     05  WS-T2-YY              PIC 9(2).                          00023700
023800     05  WS-T2-MM              PIC 9(2).                          00023800
023900     05  WS-T2-DD              PIC 9(2).                          00023900
024000 01  WS-RUN-DATE               PIC 9(8).                          00024000
024100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00024100
024200     05  WS-RUNDT-CCYY         PIC 9(4).                          00024200
024300     05  WS-RUNDT-MM           PIC 9(2).                          00024300
024400     05  WS-RUNDT-DD           PIC 9(2).                          00024400
024500 01  WS-STOCKOUT-DATE          PIC 9(8).                          00024500
024600 01  WS-STOCKOUT-DATE-R REDEFINES WS-STOCKOUT-DATE.               00024600
024700     05  WS-SODT-CCYY          PIC 9(4).                          00024700
024800     05  WS-SODT-MM            PIC 9(2).                          00024800
024900     05  WS-SODT-DD            PIC 9(2).                          00024900
025000*-----------------------------------------------------------------00025000
025100*    DIAGNOSTIC DUAL-VIEW FIELD - USED BY 990-SNAP FOR ABEND      00025100
025200*    ANALYSIS WHEN A PART-ID WILL NOT MOVE TO A NUMERIC FIELD     00025200
025300*-----------------------------------------------------------------00025300
025400 01  WS-PART-ID-DIAG           PIC X(06).                         00025400
025500 01  WS-PART-ID-DIAG-N REDEFINES WS-PART-ID-DIAG PIC 9(06).       00025500
025600*-----------------------------------------------------------------00025600
025700*    DEMAND-RATE WORK FIELDS  (200-CALC-DEMAND-RATE)              00025700
025800*-----------------------------------------------------------------00025800
025900 01  WS-DEMAND-WORK.                                              00025900
026000     05  WS-LOOKBACK-DAYS      PIC 9(4)      COMP.                00026000
026100     05  WS-LOOKBACK-START     PIC 9(8).                          00026100
026200     05  WS-TXN-COUNT          PIC S9(7)     COMP   VALUE 0.      00026200
026300     05  WS-SUM-QTY            PIC S9(9)V9(2) COMP-3 VALUE 0.     00026300
026400     05  WS-SUM-SQ-QTY         PIC S9(11)V9(2) COMP-3 VALUE 0.    00026400
026500     05  WS-ABS-QTY            PIC S9(8)V9(2) COMP-3.             00026500
026600     05  WS-MEAN-PER-TXN       PIC S9(8)V9(4) COMP-3 VALUE 0.     00026600
026700     05  WS-MEAN-DAILY         PIC S9(6)V9(4) COMP-3 VALUE 0.     00026700
026800     05  WS-VARIANCE           PIC S9(10)V9(4) COMP-3 VALUE 0.    00026800
026900     05  WS-STDDEV-DAILY       PIC S9(6)V9(4) COMP-3 VALUE 0.     00026900
027000     05  WS-DATA-SUFFICIENT    PIC X         VALUE 'N'.           00027000
027100         88  WRK-DATA-SUFFICIENT  VALUE 'Y'.                      00027100
027200*-----------------------------------------------------------------00027200
027300*    SAFETY STOCK / Z-SCORE TABLE  (300-CALC-SAFETY-STOCK)        00027300
027400*-----------------------------------------------------------------00027400
027500 01  WS-Z-TABLE-WORK.                                             00027500
027600     05  WS-Z-SCORE            PIC S9(1)V9(2) COMP-3.             00027600
027700     05  WS-EFF-LEAD-TIME      PIC 9(4)      COMP.                00027700
027800     05  WS-SQRT-LEAD-TIME     PIC S9(4)V9(4) COMP-3.             00027800
027900     05  WS-CALC-SAFETY-STOCK  PIC S9(8)V9(2) COMP-3.             00027900
028000*-----------------------------------------------------------------00028000
028100*    NEWTON-RAPHSON SQUARE ROOT UTILITY  (950-CALC-SQRT)          00028100
028200*-----------------------------------------------------------------00028200
028300 01  WS-SQRT-WORK.                                                00028300
028400     05  WS-SQRT-INPUT         PIC S9(10)V9(6) COMP-3.            00028400
028500     05  WS-SQRT-RESULT        PIC S9(10)V9(6) COMP-3.            00028500
028600     05  WS-SQRT-PRIOR         PIC S9(10)V9(6) COMP-3.            00028600
028700     05  WS-SQRT-ITER          PIC S9(2)     COMP.                00028700
028800*-----------------------------------------------------------------00028800
028900*    ROP / REORDER TEST WORK FIELDS                               00028900
029000*-----------------------------------------------------------------00029000
029100 01  WS-ROP-WORK.                                                 00029100
029200     05  WS-CALC-ROP           PIC S9(8)V9(2) COMP-3.             00029200
029300     05  WS-INBOUND-QTY        PIC S9(8)V9(2) COMP-3 VALUE 0.     00029300
029400     05  WS-PROJECTED-STOCK    PIC S9(8)V9(2) COMP-3.             00029400
029500     05  WS-TARGET-STOCK       PIC S9(8)V9(2) COMP-3.             00029500
029600     05  WS-SUGGESTED-ORD-QTY  PIC S9(8)V9(2) COMP-3.             00029600
029700     05  WS-NEEDS-REORDER      PIC X         VALUE 'N'.           00029700
029800         88  WRK-NEEDS-REORDER    VALUE 'Y'.                      00029800
029900*-----------------------------------------------------------------00029900
030000*    165-SYNC-STOCK HOLDING FIELDS - PART-STOCK IS ONE REC PER    00030000
030100*    PART, SO THE MATCHING RECORD (IF ANY) IS COPIED HERE AND     00030100
030200*    THE REST OF THE POLICY USES THESE, NOT STK- FIELDS DIRECT,   00030200
030300*    SO A NO-MATCH PART NEVER INHERITS THE PRIOR PART'S FIGURES   00030300
030400*-----------------------------------------------------------------00030400
030500 01  WS-STOCK-WORK.                                               00030500
030600     05  WS-CUR-ON-HAND        PIC S9(8)V9(2) COMP-3 VALUE 0.     00030600
030700     05  WS-CUR-ALLOC-SO       PIC S9(8)V9(2) COMP-3 VALUE 0.     00030700
030800     05  WS-CUR-ALLOC-BUILD    PIC S9(8)V9(2) COMP-3 VALUE 0.     00030800
030900     05  WS-STOCK-MATCHED      PIC X         VALUE 'N'.           00030900
031000         88  WRK-STOCK-MATCHED    VALUE 'Y'.                      00031000
031100     05  FILLER                PIC X(01).                         00031100
031200*-----------------------------------------------------------------00031200
031300*    STOCKOUT ESTIMATE WORK FIELDS  (500-EST-STOCKOUT)            00031300
031400*-----------------------------------------------------------------00031400
031500 01  WS-STOCKOUT-WORK.                                            00031500
031600     05  WS-DAYS-TO-STOCKOUT   PIC S9(4)     COMP-3.              00031600
031700     05  WS-JDN-BASE           PIC 9(8).                          00031700
031800     05  WS-JDN-RESULT         PIC 9(8).                          00031800
031900     05  WS-DAYS-OFFSET        PIC S9(5)     COMP.                00031900
032000*-----------------------------------------------------------------00032000
032100*    JULIAN DAY NUMBER WORK AREA  (960-DAYS-TO-DATE/965-JDN-CALC) 00032100
032200*-----------------------------------------------------------------00032200
032300 01  WS-JDN-WORK.                                                 00032300
032400     05  WS-JDN-YEAR           PIC S9(6)     COMP.                00032400
032500     05  WS-JDN-MONTH          PIC S9(4)     COMP.                00032500
032600     05  WS-JDN-DAY            PIC S9(4)     COMP.                00032600
032700     05  WS-JDN-A              PIC S9(9)     COMP.                00032700
032800     05  WS-JDN-Y              PIC S9(9)     COMP.                00032800
032900     05  WS-JDN-M              PIC S9(9)     COMP.                00032900
033000     05  WS-JDN-T1             PIC S9(9)     COMP.                00033000
033100     05  WS-JDN-T2             PIC S9(9)     COMP.                00033100
033200     05  WS-JDN-T3             PIC S9(9)     COMP.                00033200
033300     05  WS-JDN-JD             PIC S9(9)     COMP.                00033300
033400     05  WS-JDN-ALPHA          PIC S9(9)     COMP.                00033400
033500     05  WS-JDN-L              PIC S9(9)     COMP.                00033500
033600     05  WS-JDN-N              PIC S9(9)     COMP.                00033600
033700     05  WS-JDN-I              PIC S9(9)     COMP.                00033700
033800     05  WS-JDN-J              PIC S9(9)     COMP.                00033800
033900     05  WS-JDN-K              PIC S9(9)     COMP.                00033900
034000*-----------------------------------------------------------------00034000
034100*    SUPPLIER SELECTION WORK FIELDS  (600-SELECT-SUPPLIER)        00034100
034200*-----------------------------------------------------------------00034200
034300 01  WS-SUPPLIER-WORK.                                            00034300
034400     05  WS-BEST-SUPPLIER-ID   PIC 9(6)      VALUE 0.             00034400
034500     05  WS-BEST-LEAD-TIME     PIC 9(4)      VALUE 0.             00034500
034600     05  WS-FIRST-ACTIVE-SUP-ID PIC 9(6)     VALUE 0.             00034600
034700     05  WS-FIRST-ACTIVE-SUP-LT PIC 9(4)     VALUE 0.             00034700
034800     05  WS-FIRST-SUP-LEAD-TIME PIC 9(4)     VALUE 0.             00034800
034900     05  WS-FIRST-SUP-SEEN     PIC X         VALUE 'N'.           00034900
035000         88  WRK-FIRST-SUP-SEEN    VALUE 'Y'.                     00035000
035100     05  WS-ACTIVE-SUP-SEEN    PIC X         VALUE 'N'.           00035100
035200         88  WRK-ACTIVE-SUP-SEEN   VALUE 'Y'.                     00035200
035300     05  WS-NONZERO-SUP-FOUND  PIC X         VALUE 'N'.           00035300
035400         88  WRK-NONZERO-SUP-FOUND VALUE 'Y'.                     00035400
035500*-----------------------------------------------------------------00035500
035600*    URGENCY SCORE WORK FIELDS  (700-CALC-URGENCY)                00035600
035700*-----------------------------------------------------------------00035700
035800 01  WS-URGENCY-WORK.                                             00035800
035900     05  WS-URG-STOCKOUT-PART  PIC S9(3)V9(2) COMP-3.             00035900
036000     05  WS-URG-DEFICIT-PART   PIC S9(3)V9(2) COMP-3.             00036000
036100     05  WS-URG-VELOCITY-PART  PIC S9(3)V9(2) COMP-3.             00036100
036200     05  WS-URG-1-5-LEAD-TIME  PIC S9(5)V9(1) COMP-3.             00036200
036300     05  WS-URG-SCORE          PIC 9(3)V9(2) COMP-3.              00036300
036400     05  WS-DEFICIT-PCT        PIC S9(3)V9(4) COMP-3.             00036400
036500*-----------------------------------------------------------------00036500
036600*    MISC SUBSCRIPTS AND COUNTERS                                 00036600
036700*-----------------------------------------------------------------00036700
036800 01  WS-MISC-COUNTERS.                                            00036800
036900     05  WS-RPT-LINE-COUNT     PIC S9(3)     COMP   VALUE 50.     00036900
037000     05  FILLER                PIC X(01).                         00037000
037100*-----------------------------------------------------------------00037100
037200*    REPORT PRINT LINES                                           00037200
037300*-----------------------------------------------------------------00037300
037400 01  RPT-HEADER-1.                                                00037400
037500     05  FILLER      PIC X(30) VALUE 'REORDER-POINT CALCULATION'. 00037500
037600     05  FILLER                PIC X(10) VALUE ' ENGINE - '.      00037600
037700     05  FILLER                PIC X(15) VALUE 'RUN SUMMARY'.     00037700
037800     05  FILLER                PIC X(06) VALUE 'PAGE'.            00037800
037900     05  RPT-H1-PAGE           PIC ZZ9.                           00037900
038000     05  FILLER                PIC X(67) VALUE SPACES.            00038000
038100 01  RPT-HEADER-2.                                                00038100
038200     05  FILLER                PIC X(01) VALUE SPACE.             00038200
038300     05  FILLER                PIC X(10) VALUE 'RUN DATE: '.      00038300
038400     05  RPT-H2-RUN-DATE       PIC 9(8).                          00038400
038500     05  FILLER                PIC X(112) VALUE SPACES.           00038500
038600 01  RPT-HEADER-3.                                                00038600
038700     05  FILLER                PIC X(01) VALUE SPACE.             00038700
038800     05  FILLER                PIC X(08) VALUE 'PART-ID'.         00038800
038900     05  FILLER                PIC X(03) VALUE SPACES.            00038900
039000     05  FILLER                PIC X(20) VALUE 'PART NAME'.       00039000
039100     05  FILLER                PIC X(10) VALUE 'REORDER'.         00039100
039200     05  FILLER                PIC X(10) VALUE 'SOQ'.             00039200
039300     05  FILLER                PIC X(10) VALUE 'URGENCY'.         00039300
039400     05  FILLER                PIC X(08) VALUE 'SUPPLR'.          00039400
039500     05  FILLER                PIC X(62) VALUE SPACES.            00039500
039600 01  RPT-DETAIL-LINE.                                             00039600
039700     05  FILLER                PIC X(01) VALUE SPACE.             00039700
039800     05  RPT-DTL-PART-ID       PIC 9(6).                          00039800
039900     05  FILLER                PIC X(03) VALUE SPACES.            00039900
040000     05  RPT-DTL-PART-NAME     PIC X(20).                         00040000
040100     05  RPT-DTL-NEEDS-REORD   PIC X(10).                         00040100
040200     05  RPT-DTL-SOQ           PIC ZZZ,ZZ9.99.                    00040200
040300     05  FILLER                PIC X(03) VALUE SPACES.            00040300
040400     05  RPT-DTL-URGENCY       PIC ZZ9.99.                        00040400
040500     05  FILLER                PIC X(03) VALUE SPACES.            00040500
040600     05  RPT-DTL-SUPPLIER      PIC 9(6).                          00040600
040700     05  FILLER                PIC X(54) VALUE SPACES.            00040700
040800 01  RPT-TRAILER-BAR.                                             00040800
040900     05  FILLER                PIC X(01) VALUE SPACE.             00040900
041000     05  FILLER                PIC X(131) VALUE ALL '-'.          00041000
041100 01  RPT-TRAILER-LINE-1.                                          00041100
041200     05  FILLER      PIC X(25) VALUE 'POLICIES READ.......... '.  00041200
041300     05  RPT-T1-POLICIES       PIC ZZZ,ZZ9.                       00041300
041400     05  FILLER                PIC X(97) VALUE SPACES.            00041400
041500 01  RPT-TRAILER-LINE-2.                                          00041500
041600     05  FILLER      PIC X(25) VALUE 'PARTS ANALYZED......... '.  00041600
041700     05  RPT-T2-ANALYZED       PIC ZZZ,ZZ9.                       00041700
041800     05  FILLER                PIC X(97) VALUE SPACES.            00041800
041900 01  RPT-TRAILER-LINE-3.                                          00041900
042000     05  FILLER      PIC X(25) VALUE 'SUGGESTIONS WRITTEN.... '.  00042000
042100     05  RPT-T3-SUGGESTED      PIC ZZZ,ZZ9.                       00042100
042200     05  FILLER                PIC X(97) VALUE SPACES.            00042200
042300 01  RPT-TRAILER-LINE-4.                                          00042300
042400     05  FILLER      PIC X(25) VALUE 'INSUFFICIENT DEMAND DATA '. 00042400
042500     05  RPT-T4-INSUFF         PIC ZZZ,ZZ9.                       00042500
042600     05  FILLER                PIC X(97) VALUE SPACES.            00042600
042700 01  RPT-TRAILER-LINE-5.                                          00042700
042800     05  FILLER      PIC X(25) VALUE 'ERRORS................. '.  00042800
042900     05  RPT-T5-ERRORS         PIC ZZZ,ZZ9.                       00042900
043000     05  FILLER                PIC X(97) VALUE SPACES.            00043000
043100 01  RPT-TRAILER-LINE-6.                                          00043100
043200     05  FILLER      PIC X(25) VALUE 'TOTAL SUGGESTED ORD QTY  '. 00043200
043300     05  RPT-T6-TOTAL-SOQ      PIC ZZZ,ZZZ,ZZ9.99.                00043300
043400     05  FILLER                PIC X(90) VALUE SPACES.            00043400
043500 01  RPT-TRAILER-LINE-7.                                          00043500
043600     05  FILLER      PIC X(25) VALUE 'POLICIES SKIPPED-DISABLD '. 00043600
043700     05  RPT-T7-DISABLED       PIC ZZZ,ZZ9.                       00043700
043800     05  FILLER                PIC X(97) VALUE SPACES.            00043800
043900***************************************************************** 00043900
044000 PROCEDURE DIVISION.                                              00044000
044100***************************************************************** 00044100
044200 000-MAIN-PROC.                                                   00044200
044300     PERFORM 010-INITIALIZE                                       00044300
044400     PERFORM 100-PROCESS-POLICY THRU 100-EXIT                     00044400
044500         UNTIL POLICY-AT-EOF                                      00044500
044600     PERFORM 800-WRITE-TRAILER THRU 800-EXIT                      00044600
044700     PERFORM 900-CLEANUP                                          00044700
044800     STOP RUN.                                                    00044800
044900*-----------------------------------------------------------------00044900
045000 010-INITIALIZE.                                                  00045000
045100     ACCEPT WS-TODAY-2-DIGIT FROM DATE                            00045100
045200     PERFORM 760-WINDOW-CENTURY                                   00045200
045300     MOVE WS-RUNDT-CCYY TO RPT-H2-RUN-DATE (1:4)                  00045300
045400     OPEN INPUT  POLICY-FILE                                      00045400
045500          INPUT  TXN-FILE                                         00045500
045600          INPUT  STOCK-FILE                                       00045600
045700          INPUT  POLN-FILE                                        00045700
045800          INPUT  SUPPLIER-FILE                                    00045800
045900     OPEN OUTPUT SUGGESTION-FILE                                  00045900
046000          OUTPUT DEMANDSTAT-FILE                                  00046000
046100          OUTPUT REPORT-FILE                                      00046100
046200     PERFORM 020-CHECK-FILE-STATUS                                00046200
046300     MOVE WS-RUNDT-CCYY  TO RPT-H2-RUN-DATE (1:4)                 00046300
046400     MOVE WS-RUNDT-MM    TO RPT-H2-RUN-DATE (5:2)                 00046400
046500     MOVE WS-RUNDT-DD    TO RPT-H2-RUN-DATE (7:2)                 00046500
046600     PERFORM 810-PRINT-PAGE-HEADS                                 00046600
046700     PERFORM 110-READ-TXN                                         00046700
046800     PERFORM 150-READ-STOCK                                       00046800
046900     PERFORM 160-READ-SUPPLIER                                    00046900
047000     PERFORM 170-READ-POLN                                        00047000
047100     PERFORM 120-READ-POLICY.                                     00047100
047200 010-EXIT.                                                        00047200
047300     EXIT.                                                        00047300
047400*-----------------------------------------------------------------00047400
047500 020-CHECK-FILE-STATUS.                                           00047500
047600     IF WS-POLICY-STATUS  NOT = '00' OR                           00047600
047700        WS-TXN-STATUS     NOT = '00' OR                           00047700
047800        WS-STOCK-STATUS   NOT = '00' OR                           00047800
047900        WS-POLN-STATUS    NOT = '00' OR                           00047900
048000        WS-SUPPLIER-STATUS NOT = '00'                             00048000
048100         DISPLAY 'ROPENG1 - OPEN FAILED - CHECK DD NAMES'         00048100
048200         STOP RUN                                                 00048200
048300     END-IF.                                                      00048300
048400 020-EXIT.                                                        00048400
048500     EXIT.                                                        00048500
048600*-----------------------------------------------------------------00048600
048700*    120/110/150/160/170 - PRIMARY AND DETAIL FILE READS          00048700
048800*-----------------------------------------------------------------00048800
048900 120-READ-POLICY.                                                 00048900
049000     READ POLICY-FILE INTO POL-RECORD                             00049000
049100         AT END MOVE 'Y' TO WS-POLICY-EOF                         00049100
049200     END-READ                                                     00049200
049300     EVALUATE WS-POLICY-STATUS                                    00049300
049400         WHEN '00'     CONTINUE                                   00049400
049500         WHEN '10'     MOVE 'Y' TO WS-POLICY-EOF                  00049500
049600         WHEN OTHER                                               00049600
049700             ADD 1 TO WS-POLICY-ERRS                              00049700
049800             MOVE 'Y' TO WS-POLICY-EOF                            00049800
049900     END-EVALUATE.                                                00049900
050000 120-EXIT.                                                        00050000
050100     EXIT.                                                        00050100
050200*-----------------------------------------------------------------00050200
050300 110-READ-TXN.                                                    00050300
050400     READ TXN-FILE INTO TXN-RECORD                                00050400
050500         AT END MOVE 'Y' TO WS-TXN-EOF                            00050500
050600     END-READ                                                     00050600
050700     EVALUATE WS-TXN-STATUS                                       00050700
050800         WHEN '00'     CONTINUE                                   00050800
050900         WHEN '10'     MOVE 'Y' TO WS-TXN-EOF                     00050900
051000         WHEN OTHER                                               00051000
051100             ADD 1 TO WS-TXN-ERRS                                 00051100
051200             MOVE 'Y' TO WS-TXN-EOF                               00051200
051300     END-EVALUATE.                                                00051300
051400 110-EXIT.                                                        00051400
051500     EXIT.                                                        00051500
051600*-----------------------------------------------------------------00051600
051700 150-READ-STOCK.                                                  00051700
051800     READ STOCK-FILE INTO STK-RECORD                              00051800
051900         AT END MOVE 'Y' TO WS-STOCK-EOF                          00051900
052000     END-READ                                                     00052000
052100     EVALUATE WS-STOCK-STATUS                                     00052100
052200         WHEN '00'     CONTINUE                                   00052200
052300         WHEN '10'     MOVE 'Y' TO WS-STOCK-EOF                   00052300
052400         WHEN OTHER                                               00052400
052500             ADD 1 TO WS-STOCK-ERRS                               00052500
052600             MOVE 'Y' TO WS-STOCK-EOF                             00052600
052700     END-EVALUATE.                                                00052700
052800 150-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000*-----------------------------------------------------------------00053000
053100 160-READ-SUPPLIER.                                               00053100
053200     READ SUPPLIER-FILE INTO SUP-RECORD                           00053200
053300         AT END MOVE 'Y' TO WS-SUPPLIER-EOF                       00053300
053400     END-READ                                                     00053400
053500     EVALUATE WS-SUPPLIER-STATUS                                  00053500
053600         WHEN '00'     CONTINUE                                   00053600
053700         WHEN '10'     MOVE 'Y' TO WS-SUPPLIER-EOF                00053700
053800         WHEN OTHER    MOVE 'Y' TO WS-SUPPLIER-EOF                00053800
053900     END-EVALUATE.                                                00053900
054000 160-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200*-----------------------------------------------------------------00054200
054300 170-READ-POLN.                                                   00054300
054400     READ POLN-FILE INTO OLN-RECORD                               00054400
054500         AT END MOVE 'Y' TO WS-POLN-EOF                           00054500
054600     END-READ                                                     00054600
054700     EVALUATE WS-POLN-STATUS                                      00054700
054800         WHEN '00'     CONTINUE                                   00054800
054900         WHEN '10'     MOVE 'Y' TO WS-POLN-EOF                    00054900
055000         WHEN OTHER    MOVE 'Y' TO WS-POLN-EOF                    00055000
055100     END-EVALUATE.                                                00055100
055200 170-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400*-----------------------------------------------------------------00055400
055500*    100-PROCESS-POLICY - DRIVING PARAGRAPH, ONE PER POLICY REC   00055500
055600*-----------------------------------------------------------------00055600
055700 100-PROCESS-POLICY.                                              00055700
055800     ADD 1 TO WS-POLICIES-READ                                    00055800
055900     MOVE POL-PART-ID TO WS-PART-ID-DIAG-N                        00055900
056000     PERFORM 140-RESET-ACCUM THRU 140-EXIT                        00056000
056100     PERFORM 250-GET-EFF-LOOKBACK THRU 250-EXIT                   00056100
056200     PERFORM 210-SYNC-TXN THRU 210-EXIT                           00056200
056300         UNTIL TXN-AT-EOF OR TXN-PART-ID > POL-PART-ID            00056300
056400     PERFORM 260-SYNC-POLN THRU 260-EXIT                          00056400
056500         UNTIL POLN-AT-EOF OR OLN-PART-ID > POL-PART-ID           00056500
056600     PERFORM 160-SYNC-SUPPLIER THRU 160-SYNC-EXIT                 00056600
056700         UNTIL SUPPLIER-AT-EOF OR SUP-PART-ID > POL-PART-ID       00056700
056800     PERFORM 165-SYNC-STOCK THRU 165-EXIT                         00056800
056900         UNTIL STOCK-AT-EOF OR STK-PART-ID > POL-PART-ID          00056900
057000     IF NOT POL-IS-ENABLED                                        00057000
057100         ADD 1 TO WS-POLICIES-SKIPPED                             00057100
057200     ELSE                                                         00057200
057300         PERFORM 200-CALC-DEMAND-RATE THRU 200-EXIT               00057300
057400         IF WRK-DATA-SUFFICIENT                                   00057400
057500             ADD 1 TO WS-PARTS-ANALYZED                           00057500
057600             PERFORM 300-CALC-SAFETY-STOCK THRU 300-EXIT          00057600
057700             PERFORM 400-CALC-ROP THRU 400-EXIT                   00057700
057800             PERFORM 450-CALC-PROJ-STOCK THRU 450-EXIT            00057800
057900             PERFORM 480-WRITE-DEMAND-STAT THRU 480-EXIT          00057900
058000             PERFORM 490-REORDER-TEST THRU 490-EXIT               00058000
058100             IF WRK-NEEDS-REORDER                                 00058100
058200                 PERFORM 600-SELECT-SUPPLIER THRU 600-EXIT        00058200
058300                 PERFORM 500-EST-STOCKOUT THRU 500-EXIT           00058300
058400                 PERFORM 700-CALC-URGENCY THRU 700-EXIT           00058400
058500                 PERFORM 480-WRITE-SUGGESTION THRU 480-SUG-EXIT   00058500
058600                 ADD 1 TO WS-SUGGESTIONS-MADE                     00058600
058700             END-IF                                               00058700
058800         ELSE                                                     00058800
058900             ADD 1 TO WS-INSUFF-DATA-CNT                          00058900
059000         END-IF                                                   00059000
059100     END-IF                                                       00059100
059200     IF WS-RPT-LINE-COUNT > 50                                    00059200
059300         PERFORM 810-PRINT-PAGE-HEADS                             00059300
059400     END-IF                                                       00059400
059500     PERFORM 120-READ-POLICY.                                     00059500
059600 100-EXIT.                                                        00059600
059700     EXIT.                                                        00059700
059800*-----------------------------------------------------------------00059800
059900*    140-RESET-ACCUM - CLEAR THE PER-POLICY ACCUMULATORS FILLED   00059900
060000*    BY THE 210/260/160/165 SYNC-STEP SCANS                       00060000
060100*-----------------------------------------------------------------00060100
060200 140-RESET-ACCUM.                                                 00060200
060300     MOVE 0 TO WS-INBOUND-QTY                                     00060300
060400     MOVE 0 TO WS-TXN-COUNT                                       00060400
060500     MOVE 0 TO WS-SUM-QTY                                         00060500
060600     MOVE 0 TO WS-SUM-SQ-QTY                                      00060600
060700     MOVE 0 TO WS-BEST-SUPPLIER-ID                                00060700
060800     MOVE 0 TO WS-BEST-LEAD-TIME                                  00060800
060900     MOVE 0 TO WS-FIRST-ACTIVE-SUP-ID                             00060900
061000     MOVE 0 TO WS-FIRST-ACTIVE-SUP-LT                             00061000
061100     MOVE 0 TO WS-FIRST-SUP-LEAD-TIME                             00061100
061200     MOVE 'N' TO WS-FIRST-SUP-SEEN                                00061200
061300     MOVE 'N' TO WS-ACTIVE-SUP-SEEN                               00061300
061400     MOVE 'N' TO WS-NONZERO-SUP-FOUND                             00061400
061500     MOVE 'N' TO WS-DATA-SUFFICIENT                               00061500
061600     MOVE 'N' TO WS-NEEDS-REORDER                                 00061600
061700     MOVE 0 TO WS-CUR-ON-HAND                                     00061700
061800     MOVE 0 TO WS-CUR-ALLOC-SO                                    00061800
061900     MOVE 0 TO WS-CUR-ALLOC-BUILD                                 00061900
062000     MOVE 'N' TO WS-STOCK-MATCHED.                                00062000
062100 140-EXIT.                                                        00062100
062200     EXIT.                                                        00062200
062300*-----------------------------------------------------------------00062300
062400*    210-SYNC-TXN - ACCUMULATE ELIGIBLE DEMAND WITHIN LOOKBACK    00062400
062500*    FOR THE CURRENT POLICY PART, THEN ADVANCE THE TXN FILE       00062500
062600*-----------------------------------------------------------------00062600
062700 210-SYNC-TXN.                                                    00062700
062800     IF TXN-PART-ID = POL-PART-ID AND TXN-IS-ELIGIBLE             00062800
062900         AND TXN-DATE NOT < WS-LOOKBACK-START                     00062900
063000         AND TXN-QTY NOT = 0                                      00063000
063100         MOVE TXN-QTY TO WS-ABS-QTY                               00063100
063200         IF WS-ABS-QTY < 0                                        00063200
063300             COMPUTE WS-ABS-QTY = WS-ABS-QTY * -1                 00063300
063400         END-IF                                                   00063400
063500         ADD 1 TO WS-TXN-COUNT                                    00063500
063600         COMPUTE WS-SUM-QTY = WS-SUM-QTY + WS-ABS-QTY             00063600
063700         COMPUTE WS-SUM-SQ-QTY =                                  00063700
063800             WS-SUM-SQ-QTY + (WS-ABS-QTY * WS-ABS-QTY)            00063800
063900     END-IF                                                       00063900
064000     PERFORM 110-READ-TXN.                                        00064000
064100 210-EXIT.                                                        00064100
064200     EXIT.                                                        00064200
064300*-----------------------------------------------------------------00064300
064400*    260-SYNC-POLN - ACCUMULATE OPEN-PO INBOUND QTY FOR THE       00064400
064500*    CURRENT POLICY PART (STATUS 20/30, NOT FULLY RECEIVED),      00064500
064600*    THEN ADVANCE THE PO-LINE FILE                                00064600
064700*-----------------------------------------------------------------00064700
064800 260-SYNC-POLN.                                                   00064800
064900     IF OLN-PART-ID = POL-PART-ID AND OLN-COUNTS-INBOUND          00064900
065000         AND OLN-RECEIVED < OLN-QTY                               00065000
065100         COMPUTE WS-INBOUND-QTY =                                 00065100
065200             WS-INBOUND-QTY + (OLN-QTY - OLN-RECEIVED)            00065200
065300     END-IF                                                       00065300
065400     PERFORM 170-READ-POLN.                                       00065400
065500 260-EXIT.                                                        00065500
065600     EXIT.                                                        00065600
065700*-----------------------------------------------------------------00065700
065800*    160-SYNC-SUPPLIER - SCANS THE SUPPLIER-PART RECORDS FOR THE  00065800
065900*    CURRENT POLICY PART IN SUPPLIER-NAME ORDER, CAPTURING BOTH   00065900
066000*    THE FIRST RECORD SEEN (FOR LEAD-TIME RESOLUTION, 620-) AND   00066000
066100*    THE PREFERRED-SUPPLIER CANDIDATE (FOR 600-), THEN ADVANCES   00066100
066200*    THE SUPPLIER FILE                                            00066200
066300*-----------------------------------------------------------------00066300
066400 160-SYNC-SUPPLIER.                                               00066400
066500     IF SUP-PART-ID = POL-PART-ID                                 00066500
066600         IF NOT WRK-FIRST-SUP-SEEN                                00066600
066700             MOVE SUP-LEAD-TIME TO WS-FIRST-SUP-LEAD-TIME         00066700
066800             MOVE 'Y' TO WS-FIRST-SUP-SEEN                        00066800
066900         END-IF                                                   00066900
067000         IF SUP-ACTIVE-YES                                        00067000
067100             IF NOT WRK-ACTIVE-SUP-SEEN                           00067100
067200                 MOVE SUP-SUPPLIER-ID TO WS-FIRST-ACTIVE-SUP-ID   00067200
067300                 MOVE SUP-LEAD-TIME   TO WS-FIRST-ACTIVE-SUP-LT   00067300
067400                 MOVE 'Y' TO WS-ACTIVE-SUP-SEEN                   00067400
067500             END-IF                                               00067500
067600             IF SUP-LEAD-TIME > 0 AND NOT WRK-NONZERO-SUP-FOUND   00067600
067700                 MOVE SUP-SUPPLIER-ID TO WS-BEST-SUPPLIER-ID      00067700
067800                 MOVE SUP-LEAD-TIME   TO WS-BEST-LEAD-TIME        00067800
067900                 MOVE 'Y' TO WS-NONZERO-SUP-FOUND                 00067900
068000             END-IF                                               00068000
068100         END-IF                                                   00068100
068200     END-IF                                                       00068200
068300     PERFORM 160-READ-SUPPLIER.                                   00068300
068400 160-SYNC-EXIT.                                                   00068400
068500     EXIT.                                                        00068500
068600*-----------------------------------------------------------------00068600
068700*    165-SYNC-STOCK - PART-STOCK IS ONE REC PER PART, SO AT MOST  00068700
068800*    ONE MATCH IS POSSIBLE.  A MATCH COPIES THE ON-HAND/ALLOC     00068800
068900*    FIGURES TO WS-CUR-* AND SETS WS-STOCK-MATCHED; NO MATCH      00068900
069000*    LEAVES THEM AT THE ZERO/'N' 140-RESET-ACCUM DEFAULTS SO A    00069000
069100*    PART MISSING FROM PART-STOCK IS NEVER CALCULATED AGAINST     00069100
069200*    SOME OTHER PART'S FIGURES.  ADVANCES STOCK-FILE REGARDLESS.  00069200
069300*-----------------------------------------------------------------00069300
069400 165-SYNC-STOCK.                                                  00069400
069500     IF STK-PART-ID = POL-PART-ID                                 00069500
069600         MOVE STK-ON-HAND      TO WS-CUR-ON-HAND                  00069600
069700         MOVE STK-ALLOC-SO     TO WS-CUR-ALLOC-SO                 00069700
069800         MOVE STK-ALLOC-BUILD  TO WS-CUR-ALLOC-BUILD              00069800
069900         MOVE 'Y' TO WS-STOCK-MATCHED                             00069900
070000     END-IF                                                       00070000
070100     PERFORM 150-READ-STOCK.                                      00070100
070200 165-EXIT.                                                        00070200
070300     EXIT.                                                        00070300
070400*-----------------------------------------------------------------00070400
070500*    250-GET-EFF-LOOKBACK - POLICY OVERRIDE VS GLOBAL PARAMETER   00070500
070600*-----------------------------------------------------------------00070600
070700 250-GET-EFF-LOOKBACK.                                            00070700
070800     IF POL-CUSTOM-LOOKBACK > 0                                   00070800
070900         MOVE POL-CUSTOM-LOOKBACK TO WS-LOOKBACK-DAYS             00070900
071000     ELSE                                                         00071000
071100         MOVE PARM-LOOKBACK-DEFAULT TO WS-LOOKBACK-DAYS           00071100
071200     END-IF                                                       00071200
071300     MOVE WS-RUN-DATE TO WS-JDN-BASE                              00071300
071400     COMPUTE WS-DAYS-OFFSET = WS-LOOKBACK-DAYS * -1               00071400
071500     PERFORM 960-CALC-OFFSET-DATE THRU 960-EXIT                   00071500
071600     MOVE WS-JDN-RESULT TO WS-LOOKBACK-START.                     00071600
071700 250-EXIT.                                                        00071700
071800     EXIT.                                                        00071800
071900*-----------------------------------------------------------------00071900
072000*    200-CALC-DEMAND-RATE - MEAN/STDDEV DAILY DEMAND OVER THE     00072000
072100*    LOOKBACK WINDOW (TXN ACCUMULATORS FILLED BY 210-SYNC-TXN)    00072100
072200*-----------------------------------------------------------------00072200
072300 200-CALC-DEMAND-RATE.                                            00072300
072400     IF WS-TXN-COUNT < PARM-MIN-DEMAND-SAMP                       00072400
072500         MOVE 'N' TO WS-DATA-SUFFICIENT                           00072500
072600     ELSE                                                         00072600
072700         MOVE 'Y' TO WS-DATA-SUFFICIENT                           00072700
072800         COMPUTE WS-MEAN-DAILY ROUNDED =                          00072800
072900             WS-SUM-QTY / WS-LOOKBACK-DAYS                        00072900
073000         COMPUTE WS-MEAN-PER-TXN =                                00073000
073100             WS-SUM-QTY / WS-TXN-COUNT                            00073100
073200         IF WS-TXN-COUNT = 1                                      00073200
073300             MOVE 0 TO WS-STDDEV-DAILY                            00073300
073400         ELSE                                                     00073400
073500             COMPUTE WS-VARIANCE =                                00073500
073600                 (WS-SUM-SQ-QTY / WS-TXN-COUNT) -                 00073600
073700                 (WS-MEAN-PER-TXN * WS-MEAN-PER-TXN)              00073700
073800             IF WS-VARIANCE < 0                                   00073800
073900                 MOVE 0 TO WS-VARIANCE                            00073900
074000             END-IF                                               00074000
074100             MOVE WS-VARIANCE TO WS-SQRT-INPUT                    00074100
074200             PERFORM 950-CALC-SQRT THRU 950-EXIT                  00074200
074300             MOVE WS-SQRT-RESULT TO WS-STDDEV-DAILY               00074300
074400             COMPUTE WS-SQRT-INPUT ROUNDED =                      00074400
074500                 WS-TXN-COUNT / WS-LOOKBACK-DAYS                  00074500
074600             PERFORM 950-CALC-SQRT THRU 950-EXIT                  00074600
074700             COMPUTE WS-STDDEV-DAILY ROUNDED =                    00074700
074800                 WS-STDDEV-DAILY * WS-SQRT-RESULT                 00074800
074900         END-IF                                                   00074900
075000     END-IF.                                                      00075000
075100 200-EXIT.                                                        00075100
075200     EXIT.                                                        00075200
075300*-----------------------------------------------------------------00075300
075400*    300-CALC-SAFETY-STOCK                                        00075400
075500*-----------------------------------------------------------------00075500
075600 300-CALC-SAFETY-STOCK.                                           00075600
075700     IF NOT POL-CALC-SS-YES                                       00075700
075800         MOVE POL-SAFETY-STOCK TO WS-CALC-SAFETY-STOCK            00075800
075900     ELSE                                                         00075900
076000         PERFORM 320-LOOKUP-Z-SCORE THRU 320-EXIT                 00076000
076100         PERFORM 620-GET-LEAD-TIME THRU 620-EXIT                  00076100
076200         MOVE WS-EFF-LEAD-TIME TO WS-SQRT-INPUT                   00076200
076300         PERFORM 950-CALC-SQRT THRU 950-EXIT                      00076300
076400         MOVE WS-SQRT-RESULT TO WS-SQRT-LEAD-TIME                 00076400
076500         COMPUTE WS-CALC-SAFETY-STOCK ROUNDED =                   00076500
076600             WS-Z-SCORE * WS-STDDEV-DAILY * WS-SQRT-LEAD-TIME     00076600
076700         IF WS-CALC-SAFETY-STOCK < 0                              00076700
076800             MOVE 0 TO WS-CALC-SAFETY-STOCK                       00076800
076900         END-IF                                                   00076900
077000     END-IF.                                                      00077000
077100 300-EXIT.                                                        00077100
077200     EXIT.                                                        00077200
077300*-----------------------------------------------------------------00077300
077400*    320-LOOKUP-Z-SCORE - SERVICE LEVEL TO Z.  A SERVICE LEVEL    00077400
077500*    THAT DOES NOT LAND ON ONE OF THE TABLE POINTS FALLS BACK     00077500
077600*    TO WHATEVER Z MATCHES PARM-SERVICE-LVL-DFLT - SITE-SET IN    00077600
077700*    ROPPARM, NOT A LITERAL, SO OPS CAN RETUNE THE SHOP DEFAULT   00077700
077800*    WITHOUT A RECOMPILE.                                         00077800
077900*-----------------------------------------------------------------00077900
078000 320-LOOKUP-Z-SCORE.                                              00078000
078100     EVALUATE POL-SERVICE-LEVEL                                   00078100
078200         WHEN 50   MOVE 0.000 TO WS-Z-SCORE                       00078200
078300         WHEN 75   MOVE 0.674 TO WS-Z-SCORE                       00078300
078400         WHEN 80   MOVE 0.842 TO WS-Z-SCORE                       00078400
078500         WHEN 85   MOVE 1.036 TO WS-Z-SCORE                       00078500
078600         WHEN 90   MOVE 1.282 TO WS-Z-SCORE                       00078600
078700         WHEN 95   MOVE 1.645 TO WS-Z-SCORE                       00078700
078800         WHEN 97   MOVE 1.881 TO WS-Z-SCORE                       00078800
078900         WHEN 98   MOVE 2.054 TO WS-Z-SCORE                       00078900
079000         WHEN 99   MOVE 2.326 TO WS-Z-SCORE                       00079000
079100         WHEN OTHER                                               00079100
079200             EVALUATE PARM-SERVICE-LVL-DFLT                       00079200
079300                 WHEN 50   MOVE 0.000 TO WS-Z-SCORE               00079300
079400                 WHEN 75   MOVE 0.674 TO WS-Z-SCORE               00079400
079500                 WHEN 80   MOVE 0.842 TO WS-Z-SCORE               00079500
079600                 WHEN 85   MOVE 1.036 TO WS-Z-SCORE               00079600
079700                 WHEN 90   MOVE 1.282 TO WS-Z-SCORE               00079700
079800                 WHEN 95   MOVE 1.645 TO WS-Z-SCORE               00079800
079900                 WHEN 97   MOVE 1.881 TO WS-Z-SCORE               00079900
080000                 WHEN 98   MOVE 2.054 TO WS-Z-SCORE               00080000
080100                 WHEN 99   MOVE 2.326 TO WS-Z-SCORE               00080100
080200                 WHEN OTHER MOVE 1.645 TO WS-Z-SCORE              00080200
080300             END-EVALUATE                                         00080300
080400     END-EVALUATE.                                                00080400
080500 320-EXIT.                                                        00080500
080600     EXIT.                                                        00080600
080700*-----------------------------------------------------------------00080700
080800*    620-GET-LEAD-TIME - FIRST SUPPLIER-PART RECORD WINS, EVEN    00080800
080900*    A ZERO LEAD TIME; 30-DAY DEFAULT ONLY WHEN NO RECORDS EXIST  00080900
081000*-----------------------------------------------------------------00081000
081100 620-GET-LEAD-TIME.                                               00081100
081200     IF WRK-FIRST-SUP-SEEN                                        00081200
081300         MOVE WS-FIRST-SUP-LEAD-TIME TO WS-EFF-LEAD-TIME          00081300
081400     ELSE                                                         00081400
081500         MOVE PARM-DEFAULT-LEAD-TIME TO WS-EFF-LEAD-TIME          00081500
081600     END-IF.                                                      00081600
081700 620-EXIT.                                                        00081700
081800     EXIT.                                                        00081800
081900*-----------------------------------------------------------------00081900
082000*    400-CALC-ROP                                                 00082000
082100*-----------------------------------------------------------------00082100
082200 400-CALC-ROP.                                                    00082200
082300     PERFORM 620-GET-LEAD-TIME THRU 620-EXIT                      00082300
082400     COMPUTE WS-CALC-ROP ROUNDED =                                00082400
082500         (WS-MEAN-DAILY * WS-EFF-LEAD-TIME) +                     00082500
082600         WS-CALC-SAFETY-STOCK.                                    00082600
082700 400-EXIT.                                                        00082700
082800     EXIT.                                                        00082800
082900*-----------------------------------------------------------------00082900
083000*    450-CALC-PROJ-STOCK                                          00083000
083100*-----------------------------------------------------------------00083100
083200 450-CALC-PROJ-STOCK.                                             00083200
083300     COMPUTE WS-PROJECTED-STOCK =                                 00083300
083400         WS-CUR-ON-HAND + WS-INBOUND-QTY -                        00083400
083500         (WS-CUR-ALLOC-SO + WS-CUR-ALLOC-BUILD).                  00083500
083600 450-EXIT.                                                        00083600
083700     EXIT.                                                        00083700
083800*-----------------------------------------------------------------00083800
083900*    490-REORDER-TEST AND SOQ                                     00083900
084000*-----------------------------------------------------------------00084000
084100 490-REORDER-TEST.                                                00084100
084200     IF WS-PROJECTED-STOCK >= WS-CALC-ROP                         00084200
084300         MOVE 'N' TO WS-NEEDS-REORDER                             00084300
084400     ELSE                                                         00084400
084500         MOVE 'Y' TO WS-NEEDS-REORDER                             00084500
084600         COMPUTE WS-TARGET-STOCK ROUNDED =                        00084600
084700             WS-CALC-ROP * POL-TARGET-MULT                        00084700
084800         COMPUTE WS-SUGGESTED-ORD-QTY ROUNDED =                   00084800
084900             WS-TARGET-STOCK - WS-PROJECTED-STOCK                 00084900
085000         IF WS-SUGGESTED-ORD-QTY < 0                              00085000
085100             MOVE 0 TO WS-SUGGESTED-ORD-QTY                       00085100
085200         END-IF                                                   00085200
085300     END-IF.                                                      00085300
085400 490-EXIT.                                                        00085400
085500     EXIT.                                                        00085500
085600*-----------------------------------------------------------------00085600
085700*    500-EST-STOCKOUT - SIMPLE STOCKOUT DATE ESTIMATE             00085700
085800*-----------------------------------------------------------------00085800
085900 500-EST-STOCKOUT.                                                00085900
086000     IF WS-MEAN-DAILY <= 0                                        00086000
086100         MOVE 0 TO WS-DAYS-TO-STOCKOUT                            00086100
086200         MOVE 0 TO SUG-STOCKOUT-DATE                              00086200
086300         MOVE -1 TO SUG-DAYS-TO-STOCKOUT                          00086300
086400     ELSE                                                         00086400
086500         COMPUTE WS-DAYS-TO-STOCKOUT =                            00086500
086600             (WS-CUR-ON-HAND - WS-CALC-ROP) / WS-MEAN-DAILY       00086600
086700         IF WS-DAYS-TO-STOCKOUT < 0                               00086700
086800             MOVE 0 TO WS-DAYS-TO-STOCKOUT                        00086800
086900         END-IF                                                   00086900
087000         MOVE WS-RUN-DATE TO WS-JDN-BASE                          00087000
087100         MOVE WS-DAYS-TO-STOCKOUT TO WS-DAYS-OFFSET               00087100
087200         PERFORM 960-CALC-OFFSET-DATE THRU 960-EXIT               00087200
087300         MOVE WS-JDN-RESULT TO WS-STOCKOUT-DATE                   00087300
087400         MOVE WS-JDN-RESULT TO SUG-STOCKOUT-DATE                  00087400
087500         MOVE WS-DAYS-TO-STOCKOUT TO SUG-DAYS-TO-STOCKOUT         00087500
087600     END-IF.                                                      00087600
087700 500-EXIT.                                                        00087700
087800     EXIT.                                                        00087800
087900*-----------------------------------------------------------------00087900
088000*    600-SELECT-SUPPLIER - FINALIZE THE CANDIDATE ACCUMULATED BY  00088000
088100*    160-SYNC-SUPPLIER (NON-ZERO-LEAD-TIME ACTIVE SUPPLIER WINS,  00088100
088200*    ELSE FIRST ACTIVE SUPPLIER, ELSE NONE)                       00088200
088300*-----------------------------------------------------------------00088300
088400 600-SELECT-SUPPLIER.                                             00088400
088500     IF WRK-NONZERO-SUP-FOUND                                     00088500
088600         CONTINUE                                                 00088600
088700     ELSE                                                         00088700
088800         IF WRK-ACTIVE-SUP-SEEN                                   00088800
088900             MOVE WS-FIRST-ACTIVE-SUP-ID TO WS-BEST-SUPPLIER-ID   00088900
089000             MOVE WS-FIRST-ACTIVE-SUP-LT TO WS-BEST-LEAD-TIME     00089000
089100         ELSE                                                     00089100
089200             MOVE 0 TO WS-BEST-SUPPLIER-ID                        00089200
089300             MOVE 0 TO WS-BEST-LEAD-TIME                          00089300
089400         END-IF                                                   00089400
089500     END-IF                                                       00089500
089600     MOVE WS-BEST-SUPPLIER-ID TO SUG-SUPPLIER-ID                  00089600
089700     MOVE WS-EFF-LEAD-TIME    TO SUG-LEAD-TIME.                   00089700
089800 600-EXIT.                                                        00089800
089900     EXIT.                                                        00089900
090000*-----------------------------------------------------------------00090000
090100*    700-CALC-URGENCY - TIME/SEVERITY/VELOCITY COMPOSITE, 0-100   00090100
090200*-----------------------------------------------------------------00090200
090300 700-CALC-URGENCY.                                                00090300
090400     IF SUG-DAYS-TO-STOCKOUT <= 0                                 00090400
090500         MOVE 100.00 TO WS-URG-SCORE                              00090500
090600     ELSE                                                         00090600
090700         PERFORM 710-URG-TIME-SCORE THRU 710-EXIT                 00090700
090800         PERFORM 720-URG-SEVERITY THRU 720-EXIT                   00090800
090900         PERFORM 730-URG-VELOCITY THRU 730-EXIT                   00090900
091000         COMPUTE WS-URG-SCORE ROUNDED =                           00091000
091100             WS-URG-STOCKOUT-PART + WS-URG-DEFICIT-PART +         00091100
091200             WS-URG-VELOCITY-PART                                 00091200
091300     END-IF                                                       00091300
091400     MOVE WS-URG-SCORE TO SUG-URGENCY.                            00091400
091500 700-EXIT.                                                        00091500
091600     EXIT.                                                        00091600
091700*-----------------------------------------------------------------00091700
091800 710-URG-TIME-SCORE.                                              00091800
091900     EVALUATE TRUE                                                00091900
092000         WHEN SUG-DAYS-TO-STOCKOUT <= 0                           00092000
092100             MOVE 50.00 TO WS-URG-STOCKOUT-PART                   00092100
092200         WHEN SUG-DAYS-TO-STOCKOUT <= 7                           00092200
092300             MOVE 40.00 TO WS-URG-STOCKOUT-PART                   00092300
092400         WHEN SUG-DAYS-TO-STOCKOUT <= 14                          00092400
092500             MOVE 30.00 TO WS-URG-STOCKOUT-PART                   00092500
092600         WHEN SUG-DAYS-TO-STOCKOUT <= 30                          00092600
092700             MOVE 20.00 TO WS-URG-STOCKOUT-PART                   00092700
092800         WHEN OTHER                                               00092800
092900             COMPUTE WS-URG-STOCKOUT-PART ROUNDED =               00092900
093000                 20 - ((SUG-DAYS-TO-STOCKOUT - 30) / 10)          00093000
093100             IF WS-URG-STOCKOUT-PART < 0                          00093100
093200                 MOVE 0 TO WS-URG-STOCKOUT-PART                   00093200
093300             END-IF                                               00093300
093400     END-EVALUATE.                                                00093400
093500 710-EXIT.                                                        00093500
093600     EXIT.                                                        00093600
093700*-----------------------------------------------------------------00093700
093800 720-URG-SEVERITY.                                                00093800
093900     IF WS-PROJECTED-STOCK <= 0                                   00093900
094000         MOVE 30.00 TO WS-URG-DEFICIT-PART                        00094000
094100     ELSE                                                         00094100
094200         IF WS-CALC-ROP > 0                                       00094200
094300             COMPUTE WS-DEFICIT-PCT ROUNDED =                     00094300
094400                 ((WS-CALC-ROP - WS-PROJECTED-STOCK) /            00094400
094500                  WS-CALC-ROP) * 30                               00094500
094600             MOVE WS-DEFICIT-PCT TO WS-URG-DEFICIT-PART           00094600
094700             IF WS-URG-DEFICIT-PART < 0                           00094700
094800                 MOVE 0 TO WS-URG-DEFICIT-PART                    00094800
094900             END-IF                                               00094900
095000             IF WS-URG-DEFICIT-PART > 30                          00095000
095100                 MOVE 30.00 TO WS-URG-DEFICIT-PART                00095100
095200             END-IF                                               00095200
095300         ELSE                                                     00095300
095400             MOVE 0 TO WS-URG-DEFICIT-PART                        00095400
095500         END-IF                                                   00095500
095600     END-IF.                                                      00095600
095700 720-EXIT.                                                        00095700
095800     EXIT.                                                        00095800
095900*-----------------------------------------------------------------00095900
096000 730-URG-VELOCITY.                                                00096000
096100     IF SUG-LEAD-TIME = 0 OR SUG-DAYS-TO-STOCKOUT <= 0            00096100
096200         MOVE 10.00 TO WS-URG-VELOCITY-PART                       00096200
096300     ELSE                                                         00096300
096400         COMPUTE WS-URG-1-5-LEAD-TIME = SUG-LEAD-TIME * 1.5       00096400
096500         EVALUATE TRUE                                            00096500
096600             WHEN SUG-DAYS-TO-STOCKOUT < SUG-LEAD-TIME            00096600
096700                 MOVE 20.00 TO WS-URG-VELOCITY-PART               00096700
096800             WHEN SUG-DAYS-TO-STOCKOUT < WS-URG-1-5-LEAD-TIME     00096800
096900                 MOVE 15.00 TO WS-URG-VELOCITY-PART               00096900
097000             WHEN OTHER                                           00097000
097100                 MOVE 10.00 TO WS-URG-VELOCITY-PART               00097100
097200         END-EVALUATE                                             00097200
097300     END-IF.                                                      00097300
097400 730-EXIT.                                                        00097400
097500     EXIT.                                                        00097500
097600*-----------------------------------------------------------------00097600
097700*    480-WRITE-DEMAND-STAT - ONE PER ANALYZED PART, ALWAYS        00097700
097800*-----------------------------------------------------------------00097800
097900 480-WRITE-DEMAND-STAT.                                           00097900
098000     MOVE POL-PART-ID       TO DST-PART-ID                        00098000
098100     MOVE WS-MEAN-DAILY     TO DST-MEAN-DAILY                     00098100
098200     MOVE WS-STDDEV-DAILY   TO DST-STDDEV-DAILY                   00098200
098300     MOVE WS-TXN-COUNT      TO DST-TOTAL-REMOVALS                 00098300
098400     MOVE WS-LOOKBACK-DAYS  TO DST-PERIOD-DAYS                    00098400
098500     MOVE WS-CALC-SAFETY-STOCK TO DST-CALC-SS                     00098500
098600     WRITE DST-REC-FD FROM DST-RECORD.                            00098600
098700 480-EXIT.                                                        00098700
098800     EXIT.                                                        00098800
098900*-----------------------------------------------------------------00098900
099000*    480-WRITE-SUGGESTION - ONE PER PART FAILING THE REORDER TEST 00099000
099100*-----------------------------------------------------------------00099100
099200 480-WRITE-SUGGESTION.                                            00099200
099300     MOVE POL-PART-ID          TO SUG-PART-ID                     00099300
099400     MOVE POL-PART-NAME        TO SUG-PART-NAME                   00099400
099500     MOVE WS-SUGGESTED-ORD-QTY TO SUG-ORDER-QTY                   00099500
099600     MOVE WS-CUR-ON-HAND       TO SUG-CURRENT-STOCK               00099600
099700     MOVE WS-PROJECTED-STOCK   TO SUG-PROJECTED-STOCK             00099700
099800     MOVE WS-CALC-ROP          TO SUG-CALC-ROP                    00099800
099900     MOVE 'PENDING   '         TO SUG-STATUS                      00099900
100000     MOVE 0                    TO SUG-ACTIONED-DATE               00100000
100100     ADD SUG-ORDER-QTY TO WS-TOTAL-SOQ                            00100100
100200     WRITE SUG-REC-FD FROM SUG-RECORD                             00100200
100300     MOVE POL-PART-ID          TO RPT-DTL-PART-ID                 00100300
100400     MOVE POL-PART-NAME        TO RPT-DTL-PART-NAME               00100400
100500     MOVE 'REORDER'            TO RPT-DTL-NEEDS-REORD             00100500
100600     MOVE SUG-ORDER-QTY        TO RPT-DTL-SOQ                     00100600
100700     MOVE SUG-URGENCY          TO RPT-DTL-URGENCY                 00100700
100800     MOVE SUG-SUPPLIER-ID      TO RPT-DTL-SUPPLIER                00100800
100900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00100900
101000         AFTER ADVANCING 1 LINES                                  00101000
101100     ADD 1 TO WS-RPT-LINE-COUNT.                                  00101100
101200 480-SUG-EXIT.                                                    00101200
101300     EXIT.                                                        00101300
101400*-----------------------------------------------------------------00101400
101500*    800/810 - PAGE HEADS AND RUN TRAILER                         00101500
101600*-----------------------------------------------------------------00101600
101700 810-PRINT-PAGE-HEADS.                                            00101700
101800     ADD 1 TO WS-RPT-PAGE-NO                                      00101800
101900     MOVE WS-RPT-PAGE-NO TO RPT-H1-PAGE                           00101900
102000     WRITE REPORT-RECORD FROM RPT-HEADER-1                        00102000
102100         AFTER ADVANCING TOP-OF-FORM                              00102100
102200     WRITE REPORT-RECORD FROM RPT-HEADER-2                        00102200
102300         AFTER ADVANCING 1 LINES                                  00102300
102400     WRITE REPORT-RECORD FROM RPT-HEADER-3                        00102400
102500         AFTER ADVANCING 2 LINES                                  00102500
102600     MOVE 0 TO WS-RPT-LINE-COUNT.                                 00102600
102700 810-EXIT.                                                        00102700
102800     EXIT.                                                        00102800
102900*-----------------------------------------------------------------00102900
103000 800-WRITE-TRAILER.                                               00103000
103100     IF RERUN-SWITCH                                              00103100
103200         GO TO 800-EXIT                                           00103200
103300     END-IF                                                       00103300
103400     ADD WS-POLICY-ERRS WS-TXN-ERRS WS-STOCK-ERRS                 00103400
103500         GIVING WS-TOTAL-ERRS                                     00103500
103600     MOVE WS-POLICIES-READ    TO RPT-T1-POLICIES                  00103600
103700     MOVE WS-PARTS-ANALYZED   TO RPT-T2-ANALYZED                  00103700
103800     MOVE WS-SUGGESTIONS-MADE TO RPT-T3-SUGGESTED                 00103800
103900     MOVE WS-INSUFF-DATA-CNT  TO RPT-T4-INSUFF                    00103900
104000     MOVE WS-TOTAL-ERRS       TO RPT-T5-ERRORS                    00104000
104100     MOVE WS-TOTAL-SOQ        TO RPT-T6-TOTAL-SOQ                 00104100
104200     MOVE WS-POLICIES-SKIPPED TO RPT-T7-DISABLED                  00104200
104300     WRITE REPORT-RECORD FROM RPT-TRAILER-BAR                     00104300
104400         AFTER ADVANCING 2 LINES                                  00104400
104500     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-1                  00104500
104600         AFTER ADVANCING 1 LINES                                  00104600
104700     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-2                  00104700
104800         AFTER ADVANCING 1 LINES                                  00104800
104900     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-3                  00104900
105000         AFTER ADVANCING 1 LINES                                  00105000
105100     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-4                  00105100
105200         AFTER ADVANCING 1 LINES                                  00105200
105300     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-5                  00105300
105400         AFTER ADVANCING 1 LINES                                  00105400
105500     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-6                  00105500
105600         AFTER ADVANCING 1 LINES                                  00105600
105700     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-7                  00105700
105800         AFTER ADVANCING 1 LINES.                                 00105800
105900 800-EXIT.                                                        00105900
106000     EXIT.                                                        00106000
106100*-----------------------------------------------------------------00106100
106200 900-CLEANUP.                                                     00106200
106300     CLOSE POLICY-FILE                                            00106300
106400           TXN-FILE                                               00106400
106500           STOCK-FILE                                             00106500
106600           POLN-FILE                                              00106600
106700           SUPPLIER-FILE                                          00106700
106800           SUGGESTION-FILE                                        00106800
106900           DEMANDSTAT-FILE                                        00106900
107000           REPORT-FILE.                                           00107000
107100 900-EXIT.                                                        00107100
107200     EXIT.                                                        00107200
107300*-----------------------------------------------------------------00107300
107400*    950-CALC-SQRT - NEWTON-RAPHSON SQUARE ROOT, 15 ITERATIONS,   00107400
107500*    NO INTRINSIC FUNCTION USED (SHOP STANDARD FORBIDS THEM)      00107500
107600*-----------------------------------------------------------------00107600
107700 950-CALC-SQRT.                                                   00107700
107800     IF WS-SQRT-INPUT <= 0                                        00107800
107900         MOVE 0 TO WS-SQRT-RESULT                                 00107900
108000         GO TO 950-EXIT                                           00108000
108100     END-IF                                                       00108100
108200     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT                         00108200
108300     PERFORM 955-SQRT-ITERATE THRU 955-EXIT                       00108300
108400         VARYING WS-SQRT-ITER FROM 1 BY 1                         00108400
108500         UNTIL WS-SQRT-ITER > 15.                                 00108500
108600 950-EXIT.                                                        00108600
108700     EXIT.                                                        00108700
108800*-----------------------------------------------------------------00108800
108900 955-SQRT-ITERATE.                                                00108900
109000     MOVE WS-SQRT-RESULT TO WS-SQRT-PRIOR                         00109000
109100     COMPUTE WS-SQRT-RESULT ROUNDED =                             00109100
109200         (WS-SQRT-PRIOR + (WS-SQRT-INPUT / WS-SQRT-PRIOR)) / 2.   00109200
109300 955-EXIT.                                                        00109300
109400     EXIT.                                                        00109400
109500*-----------------------------------------------------------------00109500
109600*    960-CALC-OFFSET-DATE - ADD WS-DAYS-OFFSET (MAY BE NEGATIVE)  00109600
109700*    DAYS TO THE CIVIL DATE IN WS-JDN-BASE, RETURN IN             00109700
109800*    WS-JDN-RESULT.  USES THE JULIAN DAY NUMBER AS COMMON GROUND  00109800
109900*    SO CALENDAR/MONTH-END ROLLOVER IS HANDLED CORRECTLY.         00109900
110000*-----------------------------------------------------------------00110000
110100 960-CALC-OFFSET-DATE.                                            00110100
110200     DIVIDE WS-JDN-BASE BY 10000 GIVING WS-JDN-YEAR               00110200
110300     COMPUTE WS-JDN-T1 = WS-JDN-YEAR * 10000                      00110300
110400     COMPUTE WS-JDN-T2 = WS-JDN-BASE - WS-JDN-T1                  00110400
110500     DIVIDE WS-JDN-T2 BY 100 GIVING WS-JDN-MONTH                  00110500
110600     COMPUTE WS-JDN-T3 = WS-JDN-MONTH * 100                       00110600
110700     COMPUTE WS-JDN-DAY = WS-JDN-T2 - WS-JDN-T3                   00110700
110800     PERFORM 965-DATE-TO-JDN THRU 965-EXIT                        00110800
110900     COMPUTE WS-JDN-JD = WS-JDN-JD + WS-DAYS-OFFSET               00110900
111000     PERFORM 967-JDN-TO-DATE THRU 967-EXIT                        00111000
111100     COMPUTE WS-JDN-RESULT =                                      00111100
111200         (WS-JDN-YEAR * 10000) + (WS-JDN-MONTH * 100) +           00111200
111300         WS-JDN-DAY.                                              00111300
111400 960-EXIT.                                                        00111400
111500     EXIT.                                                        00111500
111600*-----------------------------------------------------------------00111600
111700*    965-DATE-TO-JDN - FLIEGEL AND VAN FLANDERN ALGORITHM,        00111700
111800*    CIVIL (Y,M,D) TO JULIAN DAY NUMBER.  EACH DIVISION IS ITS    00111800
111900*    OWN COMPUTE SO THE INTEGER TRUNCATION HAPPENS AT THE RIGHT   00111900
112000*    STEP - COBOL ONLY TRUNCATES THE FINAL COMPUTE RESULT.        00112000
112100*-----------------------------------------------------------------00112100
112200 965-DATE-TO-JDN.                                                 00112200
112300     COMPUTE WS-JDN-I = (WS-JDN-MONTH - 14) / 12                  00112300
112400     COMPUTE WS-JDN-L = WS-JDN-YEAR + 4800 + WS-JDN-I             00112400
112500     COMPUTE WS-JDN-T1 = (1461 * WS-JDN-L) / 4                    00112500
112600     COMPUTE WS-JDN-J = WS-JDN-MONTH - 2 - (12 * WS-JDN-I)        00112600
112700     COMPUTE WS-JDN-T2 = (367 * WS-JDN-J) / 12                    00112700
112800     COMPUTE WS-JDN-K = WS-JDN-YEAR + 4900 + WS-JDN-I             00112800
112900     COMPUTE WS-JDN-T3 = (3 * (WS-JDN-K / 100)) / 4               00112900
113000     COMPUTE WS-JDN-JD = WS-JDN-T1 + WS-JDN-T2 - WS-JDN-T3 +      00113000
113100         WS-JDN-DAY - 32075.                                      00113100
113200 965-EXIT.                                                        00113200
113300     EXIT.                                                        00113300
113400*-----------------------------------------------------------------00113400
113500*    967-JDN-TO-DATE - FLIEGEL AND VAN FLANDERN ALGORITHM,        00113500
113600*    JULIAN DAY NUMBER BACK TO CIVIL (Y,M,D)                      00113600
113700*-----------------------------------------------------------------00113700
113800 967-JDN-TO-DATE.                                                 00113800
113900     COMPUTE WS-JDN-L = WS-JDN-JD + 68569                         00113900
114000     COMPUTE WS-JDN-N = (4 * WS-JDN-L) / 146097                   00114000
114100     COMPUTE WS-JDN-T1 = ((146097 * WS-JDN-N) + 3) / 4            00114100
114200     COMPUTE WS-JDN-L = WS-JDN-L - WS-JDN-T1                      00114200
114300     COMPUTE WS-JDN-I = (4000 * (WS-JDN-L + 1)) / 1461001         00114300
114400     COMPUTE WS-JDN-T2 = (1461 * WS-JDN-I) / 4                    00114400
114500     COMPUTE WS-JDN-L = WS-JDN-L - WS-JDN-T2 + 31                 00114500
114600     COMPUTE WS-JDN-J = (80 * WS-JDN-L) / 2447                    00114600
114700     COMPUTE WS-JDN-DAY = WS-JDN-L - ((2447 * WS-JDN-J) / 80)     00114700
114800     COMPUTE WS-JDN-K = WS-JDN-J / 11                             00114800
114900     COMPUTE WS-JDN-MONTH = WS-JDN-J + 2 - (12 * WS-JDN-K)        00114900
115000     COMPUTE WS-JDN-YEAR = (100 * (WS-JDN-N - 49)) +              00115000
115100         WS-JDN-I + WS-JDN-K.                                     00115100
115200 967-EXIT.                                                        00115200
115300     EXIT.                                                        00115300
115400*-----------------------------------------------------------------00115400
115500*    760-WINDOW-CENTURY - Y2K REMEDIATION (CHANGE Y2K-009).       00115500
115600*    EXPANDS THE 2-DIGIT ACCEPT-FROM-DATE YEAR TO A 4-DIGIT       00115600
115700*    YEAR.  THIS SHOP'S DATA NEVER PREDATES 1950 SO A WINDOW      00115700
115800*    PIVOTING AT 50 IS SAFE FOR THE LIFE OF THIS PROGRAM.         00115800
115900*-----------------------------------------------------------------00115900
116000 760-WINDOW-CENTURY.                                              00116000
116100     IF WS-T2-YY < 50                                             00116100
116200         COMPUTE WS-RUNDT-CCYY = 2000 + WS-T2-YY                  00116200
116300     ELSE                                                         00116300
116400         COMPUTE WS-RUNDT-CCYY = 1900 + WS-T2-YY                  00116400
116500     END-IF                                                       00116500
116600     MOVE WS-T2-MM TO WS-RUNDT-MM                                 00116600
116700     MOVE WS-T2-DD TO WS-RUNDT-DD.                                00116700
116800 760-EXIT.                                                        00116800
116900     EXIT.                                                        00116900
