000100***************************************************************** 00000100
000200* COPYBOOK:  ROPOLN                                             * 00000200
000300* REORDER-POINT BATCH - PO-LINE RECORD (OPEN PURCHASE-ORDER      *00000300
000400* LINES).  STATUS 20/30 COUNT TOWARD INBOUND, 10 IS IGNORED.     *00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  *00000600
000700*-----------------------------------------------------------------00000700
000800*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00000800
000900*02/09/95 J FENWICK               OPS-071  NEW COPYBOOK - OPEN    00000900
001000*                                         PO-LINE SCAN ADDED SO   00001000
001100*                                         INBOUND QTY OFFSETS     00001100
001200*                                         PROJECTED STOCK.        00001200
001300*-----------------------------------------------------------------00001300
001400 01  OLN-RECORD.                                                  00001400
001500     05  OLN-PART-ID          PIC 9(6).                           00001500
001600     05  OLN-STATUS           PIC 9(2).                           00001600
001700         88  OLN-IS-PLACED        VALUE 20.                       00001700
001800         88  OLN-IS-COMPLETE      VALUE 30.                       00001800
001900         88  OLN-IS-PENDING       VALUE 10.                       00001900
002000         88  OLN-COUNTS-INBOUND   VALUE 20 30.                    00002000
002100     05  OLN-QTY              PIC S9(8)V9(2) COMP-3.              00002100
002200     05  OLN-RECEIVED         PIC S9(8)V9(2) COMP-3.              00002200
002300     05  FILLER               PIC X(12).                          00002300
