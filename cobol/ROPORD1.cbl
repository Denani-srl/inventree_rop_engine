000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.  ROPORD1.                                            00000200
000300 AUTHOR. D. W. STOUT.                                             00000300
000400 INSTALLATION. THE SYSTEMS GROUP.                                 00000400
000500 DATE-WRITTEN. 04/11/88.                                          00000500
000600 DATE-COMPILED. 04/11/88.                                         00000600
000700 SECURITY. NON-CONFIDENTIAL.                                      00000700
000800***************************************************************** 00000800
000900* PURCHASE-ORDER GENERATION FOR THE REORDER-POINT SYSTEM.        *00000900
001000*                                                                *00001000
001100* READS THE ROP-SUGGESTION FILE WRITTEN BY ROPENG1.  EACH        *00001100
001200* SUGGESTION STILL IN PENDING STATUS WITH A SUPPLIER ASSIGNED IS *00001200
001300* TURNED INTO A DRAFT PURCHASE-ORDER RECORD (STATUS 10) AND THE  *00001300
001400* SUGGESTION IS REWRITTEN PO_CREATED WITH TODAY'S DATE AS THE    *00001400
001500* ACTIONED DATE.  SUGGESTIONS THAT ARE NOT PENDING OR CARRY NO   *00001500
001600* SUPPLIER ARE REJECTED - LOGGED ON THE RUN REPORT, NO PO CUT.   *00001600
001700*-----------------------------------------------------------------00001700
001800*    CHANGE LOG                                                  *00001800
001900*-----------------------------------------------------------------00001900
002000*DATE    -----PROGRAMMER------ -TICKET-- ---------------------    00002000
002100*04/11/88 D STOUT               INIT-002  ORIGINAL CODING.        00002100
002200*09/22/88 D STOUT               INIT-014  REFERENCE NUMBER NOW    00002200
002300*                                         INCLUDES RUN DATE PER   00002300
002400*                                         PURCHASING DEPT REQUEST.00002400
002500*11/11/91 R HALVERSEN            PUR-103  REJECTS NO SUPPLIER     00002500
002600*                                         ASSIGNED NOW LOGGED ON  00002600
002700*                                         REPORT INSTEAD OF JUST  00002700
002800*                                         SKIPPED SILENTLY.       00002800
002900*02/09/95 J FENWICK               OPS-071  SUGGESTION REWRITE NOW 00002900
003000*                                         USES SEPARATE SUGI/SUGO 00003000
003100*                                         COPIES OF ROPSUG SO THE 00003100
003200*                                         UNCHANGED FIELDS CANNOT 00003200
003300*                                         DRIFT DURING THE MOVE.  00003300
003400*08/04/98 J FENWICK               Y2K-009  Y2K FIX - 760-WINDOW-  00003400
003500*                                         CENTURY, SAME AS ROPENG100003500
003600*                                         EXPANDS 2-DIGIT RUN DATE00003600
003700*                                         TO A 4-DIGIT YEAR.      00003700
003800*05/20/01 T OKAFOR                 INV-210  REJECT REASON TEXT    00003800
003900*                                         ADDED TO DETAIL LINE PER00003900
004000*                                         OPS REQUEST (WAS A FLAG)00004000
004100*02/11/05 T OKAFOR                 INV-268  WS-PO-SEQ AND         00004100
004200*                                         WS-RPT-PAGE-NO MOVED TO 00004200
004300*                                         77-LEVELS TO MATCH THE  00004300
004400*                                         CODING STANDARD OKAFOR  00004400
004500*                                         APPLIED TO ROPENG1.     00004500
004600*-----------------------------------------------------------------00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER. IBM-370.                                        00004900
005000 OBJECT-COMPUTER. IBM-370.                                        00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM                                           00005200
005300     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'                      00005300
005400     UPSI-0 IS RERUN-SWITCH.                                      00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700     SELECT SUGGESTION-FILE   ASSIGN TO ROPSUGF                   00005700
005800            ACCESS IS SEQUENTIAL                                  00005800
005900            FILE STATUS IS WS-SUGFILE-STATUS.                     00005900
006000     SELECT PURCHASE-ORD-FILE ASSIGN TO ROPPOHF                   00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS IS WS-POHFILE-STATUS.                     00006200
006300     SELECT REPORT-FILE       ASSIGN TO ROPORPT                   00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS IS WS-REPORT-STATUS.                      00006500
006600***************************************************************** 00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900*-----------------------------------------------------------------00006900
007000*    SUGGESTION-FILE IS OPENED I-O - ROPORD1 READS EACH RECORD    00007000
007100*    AND REWRITES IT IN PLACE WHEN A PO IS CUT.                   00007100
007200*-----------------------------------------------------------------00007200
007300 FD  SUGGESTION-FILE                                              00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  SUG-REC-FD                 PIC X(100).                       00007500
007600*-----------------------------------------------------------------00007600
007700 FD  PURCHASE-ORD-FILE                                            00007700
007800     RECORDING MODE IS F.                                         00007800
007900 01  PO-REC-FD                  PIC X(46).                        00007900
008000 01  PO-REC-FD-R REDEFINES PO-REC-FD.                             00008000
008100     05  PO-FD-REFERENCE        PIC X(20).                        00008100
008200     05  PO-FD-SUPPLIER-ID      PIC 9(6).                         00008200
008300     05  PO-FD-PART-ID          PIC 9(6).                         00008300
008400     05  PO-FD-REMAINDER        PIC X(14).                        00008400
008500*-----------------------------------------------------------------00008500
008600 FD  REPORT-FILE                                                  00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  REPORT-RECORD              PIC X(132).                       00008800
008900***************************************************************** 00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100***************************************************************** 00009100
009200*-----------------------------------------------------------------00009200
009300*    SUGGESTION RECORD - READ SIDE (SUGI) AND REWRITE SIDE (SUGO) 00009300
009400*    SEPARATE COPIES OF THE SAME GENERIC LAYOUT - SEE Y2K... NO,  00009400
009500*    SEE OPS-071 ABOVE.  FIELDS NOT CHANGED BY THIS PROGRAM ARE   00009500
009600*    MOVED ACROSS UNTOUCHED BEFORE THE STATUS/DATE ARE UPDATED.   00009600
009700*-----------------------------------------------------------------00009700
009800 COPY ROPSUG REPLACING ==:TAG:== BY ==SUGI==.                     00009800
009900 COPY ROPSUG REPLACING ==:TAG:== BY ==SUGO==.                     00009900
010000 COPY ROPPOH.                                                     00010000
010100*-----------------------------------------------------------------00010100
010200*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD GROUP      00010200
010300*-----------------------------------------------------------------00010300
010400 77  WS-PO-SEQ             PIC 9(6)  COMP VALUE 0.                00010400
010500 77  WS-RPT-PAGE-NO        PIC S9(3) COMP VALUE 0.                00010500
010600*-----------------------------------------------------------------00010600
010700 01  WS-FILE-STATUSES.                                            00010700
010800     05  WS-SUGFILE-STATUS      PIC X(2)  VALUE SPACES.           00010800
010900     05  WS-POHFILE-STATUS      PIC X(2)  VALUE SPACES.           00010900
011000     05  WS-REPORT-STATUS       PIC X(2)  VALUE SPACES.           00011000
011100*-----------------------------------------------------------------00011100
011200 01  WS-EOF-SWITCHES.                                             00011200
011300     05  WS-SUG-EOF             PIC X     VALUE 'N'.              00011300
011400         88  SUGGESTION-AT-EOF      VALUE 'Y'.                    00011400
011500*-----------------------------------------------------------------00011500
011600 01  WS-RUN-COUNTS.                                               00011600
011700     05  WS-SUG-READ            PIC S9(7) COMP VALUE 0.           00011700
011800     05  WS-PO-CREATED          PIC S9(7) COMP VALUE 0.           00011800
011900     05  WS-SUG-REJECTED        PIC S9(7) COMP VALUE 0.           00011900
012000     05  WS-SUGFILE-ERRS        PIC S9(7) COMP VALUE 0.           00012000
012100     05  WS-POHFILE-ERRS        PIC S9(7) COMP VALUE 0.           00012100
012200*-----------------------------------------------------------------00012200
012300*    PO REFERENCE NUMBER - 'ROP-' + RUN DATE + '-' + RUN SEQUENCE,00012300
012400*    BUILT BY REFERENCE MODIFICATION INTO WS-PO-REF-WORK (SHOP    00012400
012500*    STANDARD FORBIDS THE STRING VERB - SEE 270-BUILD-PO-REF).    00012500
012600*-----------------------------------------------------------------00012600
012700 01  WS-PO-SEQ-DISPLAY          PIC 9(6)  VALUE 0.                00012700
012800 01  WS-PO-REF-WORK             PIC X(20) VALUE SPACES.           00012800
012900*-----------------------------------------------------------------00012900
013000*    TWO-DIGIT RUN DATE AND ITS Y2K-WINDOWED FOUR-DIGIT FORM      00013000
013100*    (SAME ROUTINE AS ROPENG1 - SEE Y2K-009 CHANGE ABOVE)         00013100
013200*-----------------------------------------------------------------00013200
013300 01  WS-TODAY-2-DIGIT.                                            00013300
013400     05  WS-T2-YY               PIC 9(2).                         00013400
013500     05  WS-T2-MM               PIC 9(2).                         00013500
013600     05  WS-T2-DD               PIC 9(2).                         00013600
013700 01  WS-RUN-DATE                PIC 9(8).                         00013700
013800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00013800
013900     05  WS-RUNDT-CCYY          PIC 9(4).                         00013900
014000     05  WS-RUNDT-MM            PIC 9(2).                         00014000
014100     05  WS-RUNDT-DD            PIC 9(2).                         00014100
014200*-----------------------------------------------------------------00014200
014300*    DUAL ALPHA/NUMERIC DIAGNOSTIC VIEW OF A PART ID - SHOP       00014300
014400*    STANDARD FOR DISPLAY MESSAGES, CARRIED OVER FROM ROPENG1.    00014400
014500*-----------------------------------------------------------------00014500
014600 01  WS-PART-ID-DIAG             PIC X(6).                        00014600
014700 01  WS-PART-ID-DIAG-N REDEFINES WS-PART-ID-DIAG PIC 9(6).        00014700
014800*-----------------------------------------------------------------00014800
014900 01  WS-REJECT-REASON           PIC X(10) VALUE SPACES.           00014900
015000*-----------------------------------------------------------------00015000
015100 01  WS-RPT-COUNTERS.                                             00015100
015200     05  WS-RPT-LINE-COUNT      PIC S9(3) COMP VALUE 0.           00015200
015300     05  FILLER                 PIC X(01).                        00015300
015400*-----------------------------------------------------------------00015400
015500*    REPORT PRINT LINES                                           00015500
015600*-----------------------------------------------------------------00015600
015700 01  RPT-HEADER-1.                                                00015700
015800     05  FILLER                 PIC X(30) VALUE                   00015800
015900         'PURCHASE-ORDER GENERATION RUN'.                         00015900
016000     05  FILLER                 PIC X(15) VALUE ' - RUN SUMMARY'. 00016000
016100     05  FILLER                 PIC X(06) VALUE 'PAGE'.           00016100
016200     05  RPT-H1-PAGE            PIC ZZ9.                          00016200
016300     05  FILLER                 PIC X(78) VALUE SPACES.           00016300
016400 01  RPT-HEADER-2.                                                00016400
016500     05  FILLER                 PIC X(01) VALUE SPACE.            00016500
016600     05  FILLER                 PIC X(10) VALUE 'RUN DATE: '.     00016600
016700     05  RPT-H2-RUN-DATE        PIC 9(8).                         00016700
016800     05  FILLER                 PIC X(113) VALUE SPACES.          00016800
016900 01  RPT-HEADER-3.                                                00016900
017000     05  FILLER                 PIC X(01) VALUE SPACE.            00017000
017100     05  FILLER                 PIC X(08) VALUE 'PART-ID'.        00017100
017200     05  FILLER                 PIC X(03) VALUE SPACES.           00017200
017300     05  FILLER                 PIC X(22) VALUE 'PO REFERENCE'.   00017300
017400     05  FILLER                 PIC X(10) VALUE 'SUPPLR'.         00017400
017500     05  FILLER                 PIC X(10) VALUE 'QTY'.            00017500
017600     05  FILLER                 PIC X(14) VALUE 'RESULT'.         00017600
017700     05  FILLER                 PIC X(01) VALUE SPACES.           00017700
017800     05  FILLER                 PIC X(63) VALUE SPACES.           00017800
017900 01  RPT-DETAIL-LINE.                                             00017900
018000     05  FILLER                 PIC X(01) VALUE SPACE.            00018000
018100     05  RPT-DTL-PART-ID        PIC 9(6).                         00018100
018200     05  FILLER                 PIC X(03) VALUE SPACES.           00018200
018300     05  RPT-DTL-PO-REF         PIC X(22).                        00018300
018400     05  RPT-DTL-SUPPLIER       PIC Z(5)9.                        00018400
018500     05  FILLER                 PIC X(03) VALUE SPACES.           00018500
018600     05  RPT-DTL-QTY            PIC ZZZ,ZZ9.99.                   00018600
018700     05  FILLER                 PIC X(03) VALUE SPACES.           00018700
018800     05  RPT-DTL-RESULT         PIC X(14).                        00018800
018900     05  FILLER                 PIC X(55) VALUE SPACES.           00018900
019000 01  RPT-TRAILER-BAR.                                             00019000
019100     05  FILLER                 PIC X(01) VALUE SPACE.            00019100
019200     05  FILLER                 PIC X(131) VALUE ALL '-'.         00019200
019300 01  RPT-TRAILER-LINE-1.                                          00019300
019400     05  FILLER                 PIC X(25) VALUE                   00019400
019500         'SUGGESTIONS READ........'.                              00019500
019600     05  RPT-T1-READ            PIC ZZZ,ZZ9.                      00019600
019700     05  FILLER                 PIC X(100) VALUE SPACES.          00019700
019800 01  RPT-TRAILER-LINE-2.                                          00019800
019900     05  FILLER                 PIC X(25) VALUE                   00019900
020000         'PURCHASE ORDERS CREATED.'.                              00020000
020100     05  RPT-T2-CREATED         PIC ZZZ,ZZ9.                      00020100
020200     05  FILLER                 PIC X(100) VALUE SPACES.          00020200
020300 01  RPT-TRAILER-LINE-3.                                          00020300
020400     05  FILLER                 PIC X(25) VALUE                   00020400
020500         'SUGGESTIONS REJECTED....'.                              00020500
020600     05  RPT-T3-REJECTED        PIC ZZZ,ZZ9.                      00020600
020700     05  FILLER                 PIC X(100) VALUE SPACES.          00020700
020800***************************************************************** 00020800
020900 PROCEDURE DIVISION.                                              00020900
021000*-----------------------------------------------------------------00021000
021100 000-MAIN-PROC.                                                   00021100
021200     PERFORM 010-INITIALIZE                                       00021200
021300     PERFORM 200-PROCESS-SUGGESTION THRU 200-EXIT                 00021300
021400         UNTIL SUGGESTION-AT-EOF                                  00021400
021500     PERFORM 800-WRITE-TRAILER THRU 800-EXIT                      00021500
021600     PERFORM 900-CLEANUP                                          00021600
021700     STOP RUN.                                                    00021700
021800*-----------------------------------------------------------------00021800
021900 010-INITIALIZE.                                                  00021900
022000     ACCEPT WS-TODAY-2-DIGIT FROM DATE                            00022000
022100     PERFORM 760-WINDOW-CENTURY THRU 760-EXIT                     00022100
022200     MOVE WS-RUNDT-CCYY         TO RPT-H2-RUN-DATE (1:4)          00022200
022300     MOVE WS-RUNDT-MM           TO RPT-H2-RUN-DATE (5:2)          00022300
022400     MOVE WS-RUNDT-DD           TO RPT-H2-RUN-DATE (7:2)          00022400
022500     OPEN I-O    SUGGESTION-FILE                                  00022500
022600     OPEN OUTPUT PURCHASE-ORD-FILE                                00022600
022700          OUTPUT REPORT-FILE                                      00022700
022800     PERFORM 020-CHECK-FILE-STATUS THRU 020-EXIT                  00022800
022900     PERFORM 810-PRINT-PAGE-HEADS THRU 810-EXIT                   00022900
023000     PERFORM 100-READ-SUGGESTION THRU 100-EXIT.                   00023000
023100 010-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300*-----------------------------------------------------------------00023300
023400 020-CHECK-FILE-STATUS.                                           00023400
023500     IF WS-SUGFILE-STATUS NOT = '00' OR                           00023500
023600        WS-POHFILE-STATUS NOT = '00'                              00023600
023700         DISPLAY 'ROPORD1 - OPEN FAILED - CHECK DD NAMES'         00023700
023800         STOP RUN                                                 00023800
023900     END-IF.                                                      00023900
024000 020-EXIT.                                                        00024000
024100     EXIT.                                                        00024100
024200*-----------------------------------------------------------------00024200
024300 100-READ-SUGGESTION.                                             00024300
024400     READ SUGGESTION-FILE INTO SUGI-RECORD                        00024400
024500         AT END MOVE 'Y' TO WS-SUG-EOF                            00024500
024600     END-READ                                                     00024600
024700     EVALUATE WS-SUGFILE-STATUS                                   00024700
024800         WHEN '00'     ADD 1 TO WS-SUG-READ                       00024800
024900         WHEN '10'     MOVE 'Y' TO WS-SUG-EOF                     00024900
025000         WHEN OTHER                                               00025000
025100             ADD 1 TO WS-SUGFILE-ERRS                             00025100
025200             MOVE 'Y' TO WS-SUG-EOF                               00025200
025300     END-EVALUATE.                                                00025300
025400 100-EXIT.                                                        00025400
025500     EXIT.                                                        00025500
025600*-----------------------------------------------------------------00025600
025700*    200-PROCESS-SUGGESTION - ONE SUGGESTION RECORD.  SUGO IS     00025700
025800*    PRIMED FROM SUGI SO UNCHANGED FIELDS CARRY ACROSS, THEN ONLY 00025800
025900*    THE STATUS AND ACTIONED DATE ARE TOUCHED WHEN A PO IS CUT.   00025900
026000*-----------------------------------------------------------------00026000
026100 200-PROCESS-SUGGESTION.                                          00026100
026200     MOVE SUGI-RECORD TO SUGO-RECORD                              00026200
026300     IF SUGI-IS-PENDING AND SUGI-SUPPLIER-ID NOT = 0              00026300
026400         PERFORM 250-WRITE-PURCHASE-ORDER THRU 250-EXIT           00026400
026500     ELSE                                                         00026500
026600         PERFORM 260-REJECT-SUGGESTION THRU 260-EXIT              00026600
026700     END-IF                                                       00026700
026800     PERFORM 830-REPORT-DETAIL THRU 830-EXIT                      00026800
026900     IF WS-RPT-LINE-COUNT > 50                                    00026900
027000         PERFORM 810-PRINT-PAGE-HEADS THRU 810-EXIT               00027000
027100     END-IF                                                       00027100
027200     PERFORM 100-READ-SUGGESTION THRU 100-EXIT.                   00027200
027300 200-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
027500*-----------------------------------------------------------------00027500
027600 250-WRITE-PURCHASE-ORDER.                                        00027600
027700     ADD 1 TO WS-PO-SEQ                                           00027700
027800     MOVE WS-PO-SEQ             TO WS-PO-SEQ-DISPLAY              00027800
027900     PERFORM 270-BUILD-PO-REF THRU 270-EXIT                       00027900
028000     MOVE WS-PO-REF-WORK        TO POH-REFERENCE                  00028000
028100     MOVE SUGI-SUPPLIER-ID      TO POH-SUPPLIER-ID                00028100
028200     MOVE SUGI-PART-ID          TO POH-PART-ID                    00028200
028300     MOVE SUGI-ORDER-QTY        TO POH-QTY                        00028300
028400     MOVE 10                    TO POH-STATUS                     00028400
028500     WRITE PO-REC-FD FROM POH-RECORD                              00028500
028600     IF WS-POHFILE-STATUS NOT = '00'                              00028600
028700         ADD 1 TO WS-POHFILE-ERRS                                 00028700
028800         MOVE SUGI-PART-ID TO WS-PART-ID-DIAG-N                   00028800
028900         DISPLAY 'ROPORD1 - PO WRITE FAILED FOR PART '            00028900
029000                 WS-PART-ID-DIAG                                  00029000
029100     END-IF                                                       00029100
029200     MOVE 'PO_CREATED'          TO SUGO-STATUS                    00029200
029300     MOVE WS-RUN-DATE           TO SUGO-ACTIONED-DATE             00029300
029400     REWRITE SUG-REC-FD FROM SUGO-RECORD                          00029400
029500     ADD 1 TO WS-PO-CREATED                                       00029500
029600     MOVE SUGI-PART-ID          TO RPT-DTL-PART-ID                00029600
029700     MOVE WS-PO-REF-WORK        TO RPT-DTL-PO-REF                 00029700
029800     MOVE SUGI-SUPPLIER-ID      TO RPT-DTL-SUPPLIER               00029800
029900     MOVE SUGI-ORDER-QTY        TO RPT-DTL-QTY                    00029900
030000     MOVE 'PO CREATED'          TO RPT-DTL-RESULT.                00030000
030100 250-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300*-----------------------------------------------------------------00030300
030400 260-REJECT-SUGGESTION.                                           00030400
030500     IF NOT SUGI-IS-PENDING                                       00030500
030600         MOVE 'NOT PENDING' TO WS-REJECT-REASON                   00030600
030700     ELSE                                                         00030700
030800         MOVE 'NO SUPPLIER' TO WS-REJECT-REASON                   00030800
030900     END-IF                                                       00030900
031000     ADD 1 TO WS-SUG-REJECTED                                     00031000
031100     MOVE SUGI-PART-ID          TO RPT-DTL-PART-ID                00031100
031200     MOVE SPACES                TO RPT-DTL-PO-REF                 00031200
031300     MOVE SUGI-SUPPLIER-ID      TO RPT-DTL-SUPPLIER               00031300
031400     MOVE SUGI-ORDER-QTY        TO RPT-DTL-QTY                    00031400
031500     MOVE WS-REJECT-REASON      TO RPT-DTL-RESULT.                00031500
031600 260-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
031800*-----------------------------------------------------------------00031800
031900*    270-BUILD-PO-REF - 'ROP-' + RUN DATE (8) + '-' + SEQUENCE (6)00031900
032000*    BUILT ENTIRELY BY REFERENCE MODIFICATION INTO                00032000
032100*    WS-PO-REF-WORK - 19 OF THE 20 BYTES ARE USED.                00032100
032200*-----------------------------------------------------------------00032200
032300 270-BUILD-PO-REF.                                                00032300
032400     MOVE SPACES TO WS-PO-REF-WORK                                00032400
032500     MOVE 'ROP-'                TO WS-PO-REF-WORK (1:4)           00032500
032600     MOVE WS-RUN-DATE            TO WS-PO-REF-WORK (5:8)          00032600
032700     MOVE '-'                    TO WS-PO-REF-WORK (13:1)         00032700
032800     MOVE WS-PO-SEQ-DISPLAY       TO WS-PO-REF-WORK (14:6).       00032800
032900 270-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100*-----------------------------------------------------------------00033100
033200 800-WRITE-TRAILER.                                               00033200
033300     IF RERUN-SWITCH                                              00033300
033400         GO TO 800-EXIT                                           00033400
033500     END-IF                                                       00033500
033600     MOVE WS-SUG-READ           TO RPT-T1-READ                    00033600
033700     MOVE WS-PO-CREATED         TO RPT-T2-CREATED                 00033700
033800     MOVE WS-SUG-REJECTED       TO RPT-T3-REJECTED                00033800
033900     WRITE REPORT-RECORD FROM RPT-TRAILER-BAR                     00033900
034000         AFTER ADVANCING 2 LINES                                  00034000
034100     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-1                  00034100
034200         AFTER ADVANCING 1 LINES                                  00034200
034300     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-2                  00034300
034400         AFTER ADVANCING 1 LINES                                  00034400
034500     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE-3                  00034500
034600         AFTER ADVANCING 1 LINES.                                 00034600
034700 800-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900*-----------------------------------------------------------------00034900
035000 810-PRINT-PAGE-HEADS.                                            00035000
035100     ADD 1 TO WS-RPT-PAGE-NO                                      00035100
035200     MOVE WS-RPT-PAGE-NO         TO RPT-H1-PAGE                   00035200
035300     WRITE REPORT-RECORD FROM RPT-HEADER-1                        00035300
035400         AFTER ADVANCING TOP-OF-FORM                              00035400
035500     WRITE REPORT-RECORD FROM RPT-HEADER-2                        00035500
035600         AFTER ADVANCING 1 LINES                                  00035600
035700     WRITE REPORT-RECORD FROM RPT-HEADER-3                        00035700
035800         AFTER ADVANCING 2 LINES                                  00035800
035900     MOVE 0 TO WS-RPT-LINE-COUNT.                                 00035900
036000 810-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200*-----------------------------------------------------------------00036200
036300 830-REPORT-DETAIL.                                               00036300
036400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00036400
036500         AFTER ADVANCING 1 LINES                                  00036500
036600     ADD 1 TO WS-RPT-LINE-COUNT.                                  00036600
036700 830-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900*-----------------------------------------------------------------00036900
037000 900-CLEANUP.                                                     00037000
037100     CLOSE SUGGESTION-FILE                                        00037100
037200           PURCHASE-ORD-FILE                                      00037200
037300           REPORT-FILE.                                           00037300
037400 900-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600*-----------------------------------------------------------------00037600
037700*    760-WINDOW-CENTURY - SAME Y2K PIVOT AS ROPENG1 - TWO-DIGIT   00037700
037800*    YEARS BELOW 50 ARE 20XX, 50 AND ABOVE ARE 19XX.              00037800
037900*-----------------------------------------------------------------00037900
038000 760-WINDOW-CENTURY.                                              00038000
038100     IF WS-T2-YY < 50                                             00038100
038200         COMPUTE WS-RUNDT-CCYY = 2000 + WS-T2-YY                  00038200
038300     ELSE                                                         00038300
038400         COMPUTE WS-RUNDT-CCYY = 1900 + WS-T2-YY                  00038400
038500     END-IF                                                       00038500
038600     MOVE WS-T2-MM TO WS-RUNDT-MM                                 00038600
038700     MOVE WS-T2-DD TO WS-RUNDT-DD.                                00038700
038800 760-EXIT.                                                        00038800
038900     EXIT.                                                        00038900
